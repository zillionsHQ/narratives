000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NARR1B01.
000300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000400 INSTALLATION.  BANCO INDUSTRIAL - DEPTO. ANALISIS DE MERCADO.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*  PROGRAMA    : NARR1B01  (NARRANK)                            *
001000*  APLICACION  : NARRATIVAS DE MERCADO - DETECCION Y RANQUEO     *
001100*  DESCRIPCION : JOB BATCH QUE LEE EL MAESTRO DE NARRATIVAS DE   *
001200*                MERCADO Y SU DETALLE DE FLUJOS DE CAPITAL,      *
001300*                CLASIFICA CADA NARRATIVA EN SU ETAPA DE CICLO   *
001400*                DE VIDA, CALIFICA SU ALINEACION CON EL REGIMEN  *
001500*                ECONOMICO VIGENTE Y CALCULA EL PUNTAJE ALPHA,   *
001600*                PARA DEJAR UN ARCHIVO RANQUEADO Y UN REPORTE    *
001700*                DE OPORTUNIDADES TEMPRANAS PARA LA MESA.        *
001800*  ARCHIVOS    : NARCTL01-CONTROL-FILE (ENTRADA)                 *
001900*                NARMAE01-NARRATIVE-FILE (ENTRADA)               *
002000*                FLUDET01-FLOW-FILE (ENTRADA)                    *
002100*                NARSAL01-RANKED-FILE (SALIDA)                   *
002200*                REPORT-FILE (SALIDA - LISTADO 132 COL.)         *
002300*  ACCION (ES) : CARGA / CLASIFICA / RANQUEA / REPORTA           *
002400*  INSTALADO   : SM-0447                                        *
002500******************************************************************
002600*   B I T A C O R A   D E   C A M B I O S                       *
002700******************************************************************
002800* 14/03/1989 EEDR ----------------------------------------------*
002900*   CREACION INICIAL. CARGA NARRATIVAS Y FLUJOS, CLASIFICA      *
003000*   ETAPA DE CICLO DE VIDA Y EMITE ARCHIVO RANQUEADO.           *
003100* 02/08/1989 EEDR TCK-00112 -------------------------------------*
003200*   SE AGREGA EL CALCULO DE ALINEACION CON REGIMEN ECONOMICO    *
003300*   TOMADO DE NARCTL01. ANTES SOLO SE USABA LA ETAPA.           *
003400* 19/01/1990 MALV TCK-00164 -------------------------------------*
003500*   CORRECCION: EL FLUJO NETO NO CONSIDERABA SOLO LAS ULTIMAS   *
003600*   24 OBSERVACIONES. SE AGREGA TABLA CIRCULAR DE FLUJOS.       *
003700* 05/11/1991 JCPR TCK-00291 -------------------------------------*
003800*   SE AGREGA REPORTE DE OPORTUNIDADES TEMPRANAS (TOP 10).      *
003900* 23/04/1993 MALV TCK-00355 -------------------------------------*
004000*   SE CORRIGE REDONDEO DEL PUNTAJE ALPHA, QUEDABA TRUNCADO.    *
004100* 09/09/1994 EEDR TCK-00409 -------------------------------------*
004200*   SE AMPLIA TABLA DE NARRATIVAS DE 200 A 500 POSICIONES.      *
004300* 17/02/1996 JCPR TCK-00488 -------------------------------------*
004400*   SE AGREGA VALIDACION DE REGIMEN NO RECONOCIDO (DEFAULT      *
004500*   ESTABILIDAD) SEGUN NUEVO INSTRUCTIVO DE LA MESA.            *
004600* 11/12/1997 MALV TCK-00551 -------------------------------------*
004700*   SE REVISAN TODAS LAS FECHAS DE TRABAJO DEL PROGRAMA PARA    *
004800*   SOPORTAR EL CAMBIO DE SIGLO (PROYECTO ANO 2000).            *
004900* 30/08/1999 JCPR TCK-00602 -------------------------------------*
005000*   PRUEBAS FINALES ANO 2000 SOBRE ARCHIVOS DE CONTROL Y        *
005100*   FLUJOS. SIN HALLAZGOS. PROGRAMA CERTIFICADO Y2K.            *
005200* 14/05/2001 RAGM TCK-00689 -------------------------------------*
005300*   SE AGREGA COMPONENTE DE MOMENTUM AL PUNTAJE ALPHA (BR-3).   *
005400* 27/10/2004 RAGM TCK-00811 -------------------------------------*
005500*   SE AMPLIAN ETIQUETAS DE NARRATIVA DE 5 A 8 POSICIONES.      *
005600* 02/06/2009 SCHV TCK-01033 -------------------------------------*
005700*   SE AGREGA TEXTO DE RAZONAMIENTO EN EL REPORTE (BR-3).       *
005800* 15/03/2013 SCHV TCK-01205 -------------------------------------*
005900*   SE CORRIGE CLASIFICACION DE ETAPA SATURACION, COMPARABA     *
006000*   CONTRA EL FLUJO BRUTO EN VEZ DEL FLUJO NETO.                *
006100* 21/11/2025 MALV TCK-40133 -------------------------------------*
006200*   SE AMPLIAN ETIQUETAS Y ACTIVOS DE LA NARRATIVA A 8          *
006300*   POSICIONES, CONFORME NUEVO ESTANDAR DEL COPY NARMAE01.      *
006400* 18/11/2025 EEDR TCK-40118 -------------------------------------*
006500*   REESCRITURA GENERAL DEL PROGRAMA PARA EL NUEVO MODELO DE    *
006600*   DETECCION DE NARRATIVAS (REGIMEN, ALPHA Y REPORTE NUEVO).   *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-4381.
007100 OBJECT-COMPUTER.   IBM-4381.
007200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CONTROL-FILE  ASSIGN TO NRCTL01
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-NRCTL.
007800     SELECT NARRATIVE-FILE ASSIGN TO NRMAE01
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS FS-NRMAE.
008100     SELECT FLOW-FILE      ASSIGN TO FLUDET1
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-FLUDT.
008400     SELECT RANKED-FILE    ASSIGN TO NRSAL01
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-NRSAL.
008700     SELECT REPORT-FILE    ASSIGN TO REPNAR1
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS FS-REPNA.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  CONTROL-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY NARCTL01.
009500 FD  NARRATIVE-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY NARMAE01.
009900 FD  FLOW-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200     COPY FLUDET01.
010300 FD  RANKED-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600     COPY NARSAL01.
010700 FD  REPORT-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  LIN-REPORTE                   PIC X(132).
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*  AREA DE STATUS DE ARCHIVOS                                   *
011300******************************************************************
011400 01  AREA-STATUS-ARCHIVOS.
011500     05  FS-NRCTL               PIC X(02).
011600         88  FS-NRCTL-OK              VALUE '00'.
011700         88  FS-NRCTL-EOF              VALUE '10'.
011800     05  FS-NRMAE               PIC X(02).
011900         88  FS-NRMAE-OK              VALUE '00'.
012000         88  FS-NRMAE-EOF              VALUE '10'.
012100     05  FS-FLUDT               PIC X(02).
012200         88  FS-FLUDT-OK              VALUE '00'.
012300         88  FS-FLUDT-EOF              VALUE '10'.
012400     05  FS-NRSAL               PIC X(02).
012500         88  FS-NRSAL-OK              VALUE '00'.
012600     05  FS-REPNA               PIC X(02).
012700         88  FS-REPNA-OK              VALUE '00'.
012800     05  FILLER                 PIC X(02).
012900******************************************************************
013000*  REGISTRO DE TRABAJO DEL CONTROL DE REGIMEN                   *
013100******************************************************************
013200 01  WKS-REGIMEN-VIGENTE.
013300     05  WKS-COD-REGIMEN        PIC X(10) VALUE SPACES.
013400     05  WKS-IX-REGIMEN-ACTUAL  PIC 9(01) COMP VALUE 6.
013500     05  FILLER                 PIC X(05).
013600******************************************************************
013700*  TABLA DE REGIMENES Y ALINEACION (BR-2)                       *
013800*  CARGADA POR 010-INICIALIZA-REGIMENES AL INICIO DEL PROGRAMA   *
013900******************************************************************
014000 01  TABLA-REGIMENES.
014100     05  TREG-ENTRADA OCCURS 6 TIMES.
014200         10  TREG-NOMBRE            PIC X(10).
014300         10  TREG-ETIQUETAS OCCURS 4 TIMES
014400                                    PIC X(16).
014500         10  TREG-VALOR-COINCIDE    PIC 9V99.
014600         10  TREG-VALOR-NOCOINCIDE  PIC 9V99.
014700         10  FILLER                 PIC X(04).
014800******************************************************************
014900*  TABLA DE NARRATIVAS EN MEMORIA (NO SE USA ARCHIVO INDEXADO,   *
015000*  EL EMPAREJAMIENTO NARRATIVA/FLUJO ES POR TABLA)               *
015100******************************************************************
015200 77  WKS-TOTAL-NARRATIVAS       PIC 9(03) COMP VALUE 0.
015300 01  TABLA-NARRATIVAS.
015400     05  TNAR-ENTRADA OCCURS 500 TIMES.
015500         10  TNAR-ID                PIC X(30).
015600         10  TNAR-NOMBRE            PIC X(40).
015700         10  TNAR-DESCRIPCION       PIC X(80).
015800         10  TNAR-ETAPA-INIC        PIC X(12).
015900         10  TNAR-ETIQUETAS OCCURS 8 TIMES
016000                                    PIC X(16).
016100         10  TNAR-ACTIVOS   OCCURS 8 TIMES
016200                                    PIC X(08).
016300         10  TNAR-SENTIMIENTO       PIC S9V9999.
016400         10  TNAR-ATENCION          PIC 9V9999.
016500         10  TNAR-VELOC-CAPITAL     PIC S9V9999.
016600         10  TNAR-VELOC-ATENCION    PIC S9V9999.
016700         10  TNAR-HORAS-ACTIVA      PIC 9(05).
016800         10  TNAR-NUM-FLUJOS        PIC 9(02) COMP.
016900         10  TNAR-FLUJOS OCCURS 24 TIMES.
017000             15  TNAR-FLU-NETO      PIC S9(13)V99.
017100             15  TNAR-FLU-VOLUMEN   PIC S9(13)V99.
017200         10  TNAR-FLUJO-NETO        PIC S9(13)V99.
017300         10  TNAR-ETAPA-CALC        PIC X(12).
017400         10  TNAR-ALINEACION OCCURS 6 TIMES
017500                                    PIC S9V9999.
017600         10  TNAR-PNTJE-REGIMEN     PIC S9V9999.
017700         10  TNAR-PNTJE-MOMENTUM    PIC S9V9999.
017800         10  TNAR-PNTJE-ETAPA       PIC S9V9999.
017900         10  TNAR-PNTJE-FLUJO       PIC S9V9999.
018000         10  TNAR-ALPHA             PIC 9(03)V9(01).
018100         10  TNAR-RANGO             PIC 9(03) COMP.
018200         10  TNAR-BANDERA-TEMPRANA  PIC X(01).
018300             88  TNAR-ES-TEMPRANA         VALUE 'Y'.
018400         10  FILLER                 PIC X(04).
018500******************************************************************
018600*  TABLA DE ORDEN (PERMUTACION PARA EL RANQUEO ESTABLE)          *
018700******************************************************************
018800 01  TABLA-ORDEN.
018900     05  WKS-ORDEN-IDX OCCURS 500 TIMES
019000                                PIC 9(03) COMP.
019100     05  FILLER                 PIC X(02).
019200******************************************************************
019300*  LINEAS DE IMPRESION (REDEFINES SOBRE UNA MISMA AREA)          *
019400******************************************************************
019500 01  WKS-LINEA-IMPRESION            PIC X(132).
019600 01  WKS-ENCABEZADO REDEFINES WKS-LINEA-IMPRESION.
019700     05  WKS-ENC-TITULO-1       PIC X(40).
019800     05  WKS-ENC-TITULO-2       PIC X(45).
019900     05  WKS-ENC-LIT-PAGINA     PIC X(09).
020000     05  WKS-ENC-PAGINA         PIC ZZ9.
020100     05  FILLER                 PIC X(35).
020200 01  WKS-DETALLE-RANQUEO REDEFINES WKS-LINEA-IMPRESION.
020300     05  WKS-DET-RANGO          PIC ZZ9.
020400     05  FILLER                 PIC X(02).
020500     05  WKS-DET-ID             PIC X(20).
020600     05  FILLER                 PIC X(01).
020700     05  WKS-DET-NOMBRE         PIC X(28).
020800     05  FILLER                 PIC X(01).
020900     05  WKS-DET-ETAPA          PIC X(12).
021000     05  FILLER                 PIC X(01).
021100     05  WKS-DET-ALPHA          PIC ZZ9.9.
021200     05  FILLER                 PIC X(02).
021300     05  WKS-DET-FLUJO          PIC -$$,$$$,$$$,$$9.99.
021400     05  FILLER                 PIC X(02).
021500     05  WKS-DET-REGIMEN        PIC 9.99.
021600     05  FILLER                 PIC X(13).
021700 01  WKS-DETALLE-ACTIVOS REDEFINES WKS-LINEA-IMPRESION.
021800     05  WKS-DETA-LITERAL       PIC X(11).
021900     05  WKS-DETA-ACTIVOS OCCURS 8 TIMES
022000                                PIC X(09).
022100     05  FILLER                 PIC X(49).
022200 01  WKS-DETALLE-RAZON REDEFINES WKS-LINEA-IMPRESION.
022300     05  WKS-DETR-LITERAL       PIC X(09).
022400     05  WKS-DET-RAZON          PIC X(110).
022500     05  FILLER                 PIC X(13).
022600 01  WKS-DETALLE-COMPONENTE REDEFINES WKS-LINEA-IMPRESION.
022700     05  WKS-DETC-LITERAL       PIC X(11).
022800     05  WKS-DETC-NOMBRE        PIC X(28).
022900     05  FILLER                 PIC X(02).
023000     05  WKS-DETC-CONTRIB       PIC ZZ9.9.
023100     05  FILLER                 PIC X(03).
023200     05  WKS-DETC-CRUDO         PIC Z9.99.
023300     05  FILLER                 PIC X(03).
023400     05  WKS-DETC-PESO          PIC ZZ9.
023500     05  FILLER                 PIC X(72).
023600******************************************************************
023700*  CAMPOS DE TRABAJO - SUBINDICES, SWITCHES Y ACUMULADORES       *
023800******************************************************************
023900 01  WKS-SWITCHES.
024000     05  WKS-FIN-NARRATIVAS     PIC 9(01) COMP VALUE 0.
024100         88  NARRATIVAS-TERMINO       VALUE 1.
024200     05  WKS-FIN-FLUJOS         PIC 9(01) COMP VALUE 0.
024300         88  FLUJOS-TERMINO           VALUE 1.
024400     05  WKS-COINCIDE           PIC 9(01) COMP VALUE 0.
024500         88  HUBO-COINCIDENCIA        VALUE 1.
024600     05  FILLER                 PIC X(03).
024700 01  WKS-SUBINDICES.
024800     05  IX-NAR                 PIC 9(03) COMP VALUE 0.
024900     05  IX-NAR2                PIC 9(03) COMP VALUE 0.
025000     05  IX-REG                 PIC 9(01) COMP VALUE 0.
025100     05  IX-ETQ                 PIC 9(01) COMP VALUE 0.
025200     05  IX-RTQ                 PIC 9(01) COMP VALUE 0.
025300     05  IX-SLOT                PIC 9(02) COMP VALUE 0.
025400     05  IX-TOP                 PIC 9(03) COMP VALUE 0.
025500     05  WKS-TEMP-IDX           PIC 9(03) COMP VALUE 0.
025600     05  FILLER                 PIC X(03).
025700 01  WKS-ACUMULADORES.
025800     05  WKS-TOTAL-LEIDOS       PIC 9(05) COMP VALUE 0.
025900     05  WKS-TOTAL-FLUJOS-LEIDOS
026000                                PIC 9(05) COMP VALUE 0.
026100     05  WKS-TOTAL-ESCRITOS     PIC 9(05) COMP VALUE 0.
026200     05  WKS-TOTAL-TEMPRANAS    PIC 9(03) COMP VALUE 0.
026300     05  WKS-LINEAS-PAGINA      PIC 9(02) COMP VALUE 0.
026400     05  WKS-NUM-PAGINA         PIC 9(03) COMP VALUE 0.
026500     05  WKS-TOTAL-FLUJO-NETO   PIC S9(15)V99 VALUE 0.
026600     05  FILLER                 PIC X(03).
026700 01  WKS-TOP-OPORTUNIDADES.
026800     05  WKS-TOP-COUNT          PIC 9(02) COMP VALUE 0.
026900     05  WKS-TOP-IDX OCCURS 10 TIMES
027000                                PIC 9(03) COMP.
027100     05  FILLER                 PIC X(02).
027200******************************************************************
027300*  CAMPOS DE TRABAJO PARA EL CALCULO DEL PUNTAJE ALPHA           *
027400******************************************************************
027500 01  WKS-CALCULO-ALPHA.
027600     05  WKS-ULTIMO-NETO        PIC S9(13)V99.
027700     05  WKS-ULTIMO-VOLUMEN     PIC S9(13)V99.
027800     05  WKS-MOMENTUM-CRUDO     PIC S9V9999.
027900     05  WKS-ALPHA-CRUDA        PIC S9(03)V9(06).
028000     05  FILLER                 PIC X(03).
028100 01  WKS-RAZONAMIENTO.
028200     05  WKS-RAZON-TEXTO        PIC X(110).
028300     05  WKS-RAZON-PTR          PIC 9(03) COMP.
028400     05  FILLER                 PIC X(03).
028500******************************************************************
028600*  CAMPOS DE EDICION PARA IMPRESION                              *
028700******************************************************************
028800 01  WKS-EDICION.
028900     05  WKS-MONTO-EDIT         PIC -$,$$$,$$$,$$$,$$9.99.
029000     05  WKS-REGIMEN-PCT        PIC 9(03)V9(01).
029100     05  WKS-REGIMEN-PCT-EDIT   PIC ZZ9.9.
029200     05  WKS-MOMENTO-EDIT       PIC Z9.99.
029300     05  WKS-CONTADOR-EDIT      PIC ZZZZ9.
029400     05  FILLER                 PIC X(03).
029500******************************************************************
029600*  TABLA DE COMPONENTES DEL PUNTAJE ALPHA PARA EL DESGLOSE       *
029700******************************************************************
029800 01  TABLA-COMPONENTES.
029900     05  TCMP-ENTRADA OCCURS 4 TIMES.
030000         10  TCMP-NOMBRE        PIC X(28).
030100         10  TCMP-PESO          PIC 9V99.
030200         10  FILLER             PIC X(03).
030300 77  WKS-IX-COMPONENTE          PIC 9(01) COMP.
030400 77  WKS-CRUDO-COMPONENTE       PIC S9V9999.
030500 77  WKS-CONTRIB-COMPONENTE     PIC S9(03)V9(04).
030600 PROCEDURE DIVISION.
030700 000-PRINCIPAL SECTION.
030800 000-INICIO.
030900     PERFORM 100-APERTURA-ARCHIVOS
031000         THRU 100-APERTURA-ARCHIVOS-E.
031100     PERFORM 010-INICIALIZA-REGIMENES
031200         THRU 010-INICIALIZA-REGIMENES-E.
031300     PERFORM 015-INICIALIZA-COMPONENTES
031400         THRU 015-INICIALIZA-COMPONENTES-E.
031500     PERFORM 150-LEE-REGIMEN-CONTROL
031600         THRU 150-LEE-REGIMEN-CONTROL-E.
031700     PERFORM 200-CARGA-NARRATIVAS
031800         THRU 200-CARGA-NARRATIVAS-E
031900         UNTIL NARRATIVAS-TERMINO.
032000     PERFORM 210-CARGA-FLUJOS
032100         THRU 210-CARGA-FLUJOS-E
032200         UNTIL FLUJOS-TERMINO.
032300     PERFORM 300-PROCESA-UNA-NARRATIVA
032400         THRU 300-PROCESA-UNA-NARRATIVA-E
032500         VARYING IX-NAR FROM 1 BY 1
032600         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS.
032700     PERFORM 400-ORDENA-Y-RANQUEA
032800         THRU 400-ORDENA-Y-RANQUEA-E.
032900     PERFORM 500-ESCRIBE-UNA-SALIDA
033000         THRU 500-ESCRIBE-UNA-SALIDA-E
033100         VARYING IX-NAR FROM 1 BY 1
033200         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS.
033300     PERFORM 600-IMPRIME-REPORTE
033400         THRU 600-IMPRIME-REPORTE-E.
033500     PERFORM 900-CIERRA-ARCHIVOS
033600         THRU 900-CIERRA-ARCHIVOS-E.
033700     STOP RUN.
033800******************************************************************
033900*  100  -  APERTURA DE ARCHIVOS                                 *
034000******************************************************************
034100 100-APERTURA-ARCHIVOS.
034200     OPEN INPUT  CONTROL-FILE
034300          INPUT  NARRATIVE-FILE
034400          INPUT  FLOW-FILE
034500          OUTPUT RANKED-FILE
034600          OUTPUT REPORT-FILE.
034700     IF NOT FS-NRMAE-OK
034800         DISPLAY 'NARR1B01 - ERROR AL ABRIR NARRATIVE-FILE '
034900                 FS-NRMAE UPON CONSOLE
035000         MOVE 1 TO RETURN-CODE
035100         STOP RUN
035200     END-IF.
035300 100-APERTURA-ARCHIVOS-E.
035400     EXIT.
035500******************************************************************
035600*  010  -  CARGA EN MEMORIA DE LA TABLA DE REGIMENES (BR-2)      *
035700******************************************************************
035800 010-INICIALIZA-REGIMENES.
035900     MOVE 'EXPANSION '        TO TREG-NOMBRE(1).
036000     MOVE 'GROWTH'            TO TREG-ETIQUETAS(1,1).
036100     MOVE 'TECH'              TO TREG-ETIQUETAS(1,2).
036200     MOVE 'INNOVATION'        TO TREG-ETIQUETAS(1,3).
036300     MOVE 'EXPANSION'         TO TREG-ETIQUETAS(1,4).
036400     MOVE .80                 TO TREG-VALOR-COINCIDE(1).
036500     MOVE .40                 TO TREG-VALOR-NOCOINCIDE(1).
036600     MOVE 'RECESSION '        TO TREG-NOMBRE(2).
036700     MOVE 'DEFENSIVE'         TO TREG-ETIQUETAS(2,1).
036800     MOVE 'VALUE'             TO TREG-ETIQUETAS(2,2).
036900     MOVE 'QUALITY'           TO TREG-ETIQUETAS(2,3).
037000     MOVE 'SAFE-HAVEN'        TO TREG-ETIQUETAS(2,4).
037100     MOVE .80                 TO TREG-VALOR-COINCIDE(2).
037200     MOVE .30                 TO TREG-VALOR-NOCOINCIDE(2).
037300     MOVE 'INFLATION '        TO TREG-NOMBRE(3).
037400     MOVE 'COMMODITIES'       TO TREG-ETIQUETAS(3,1).
037500     MOVE 'REAL-ESTATE'       TO TREG-ETIQUETAS(3,2).
037600     MOVE 'PRICING-POWER'     TO TREG-ETIQUETAS(3,3).
037700     MOVE SPACES              TO TREG-ETIQUETAS(3,4).
037800     MOVE .80                 TO TREG-VALOR-COINCIDE(3).
037900     MOVE .40                 TO TREG-VALOR-NOCOINCIDE(3).
038000     MOVE 'DEFLATION '        TO TREG-NOMBRE(4).
038100     MOVE 'BONDS'             TO TREG-ETIQUETAS(4,1).
038200     MOVE 'CASH'              TO TREG-ETIQUETAS(4,2).
038300     MOVE 'TREASURIES'        TO TREG-ETIQUETAS(4,3).
038400     MOVE 'QUALITY'           TO TREG-ETIQUETAS(4,4).
038500     MOVE .70                 TO TREG-VALOR-COINCIDE(4).
038600     MOVE .30                 TO TREG-VALOR-NOCOINCIDE(4).
038700     MOVE 'VOLATILITY'        TO TREG-NOMBRE(5).
038800     MOVE 'HEDGE'             TO TREG-ETIQUETAS(5,1).
038900     MOVE 'OPTIONS'           TO TREG-ETIQUETAS(5,2).
039000     MOVE 'VOLATILITY'        TO TREG-ETIQUETAS(5,3).
039100     MOVE 'PROTECTION'        TO TREG-ETIQUETAS(5,4).
039200     MOVE .90                 TO TREG-VALOR-COINCIDE(5).
039300     MOVE .30                 TO TREG-VALOR-NOCOINCIDE(5).
039400     MOVE 'STABILITY '        TO TREG-NOMBRE(6).
039500     MOVE 'MOMENTUM'          TO TREG-ETIQUETAS(6,1).
039600     MOVE 'TREND'             TO TREG-ETIQUETAS(6,2).
039700     MOVE 'GROWTH'            TO TREG-ETIQUETAS(6,3).
039800     MOVE SPACES              TO TREG-ETIQUETAS(6,4).
039900     MOVE .70                 TO TREG-VALOR-COINCIDE(6).
040000     MOVE .50                 TO TREG-VALOR-NOCOINCIDE(6).
040100 010-INICIALIZA-REGIMENES-E.
040200     EXIT.
040300******************************************************************
040400*  015  -  CARGA DE LA TABLA DE COMPONENTES DEL ALPHA (BR-3)     *
040500******************************************************************
040600 015-INICIALIZA-COMPONENTES.
040700     MOVE 'ETAPA DE CICLO DE VIDA'     TO TCMP-NOMBRE(1).
040800     MOVE .40                          TO TCMP-PESO(1).
040900     MOVE 'FLUJO DE CAPITAL NETO'      TO TCMP-NOMBRE(2).
041000     MOVE .30                          TO TCMP-PESO(2).
041100     MOVE 'ALINEACION DE REGIMEN'      TO TCMP-NOMBRE(3).
041200     MOVE .20                          TO TCMP-PESO(3).
041300     MOVE 'MOMENTUM DEL ULTIMO FLUJO'  TO TCMP-NOMBRE(4).
041400     MOVE .10                          TO TCMP-PESO(4).
041500 015-INICIALIZA-COMPONENTES-E.
041600     EXIT.
041700******************************************************************
041800*  150  -  LECTURA DEL REGIMEN ECONOMICO VIGENTE                *
041900******************************************************************
042000 150-LEE-REGIMEN-CONTROL.
042100     MOVE 'STABILITY '   TO WKS-COD-REGIMEN.
042200     MOVE 6              TO WKS-IX-REGIMEN-ACTUAL.
042300     READ CONTROL-FILE
042400         AT END
042500             CONTINUE
042600         NOT AT END
042700             MOVE NRCT-CODIGO-REGIMEN TO WKS-COD-REGIMEN
042800     END-READ.
042900     IF WKS-COD-REGIMEN = 'EXPANSION '
043000         MOVE 1 TO WKS-IX-REGIMEN-ACTUAL
043100     ELSE IF WKS-COD-REGIMEN = 'RECESSION '
043200         MOVE 2 TO WKS-IX-REGIMEN-ACTUAL
043300     ELSE IF WKS-COD-REGIMEN = 'INFLATION '
043400         MOVE 3 TO WKS-IX-REGIMEN-ACTUAL
043500     ELSE IF WKS-COD-REGIMEN = 'DEFLATION '
043600         MOVE 4 TO WKS-IX-REGIMEN-ACTUAL
043700     ELSE IF WKS-COD-REGIMEN = 'VOLATILITY'
043800         MOVE 5 TO WKS-IX-REGIMEN-ACTUAL
043900     ELSE
044000         MOVE 'STABILITY ' TO WKS-COD-REGIMEN
044100         MOVE 6 TO WKS-IX-REGIMEN-ACTUAL
044200     END-IF.
044300 150-LEE-REGIMEN-CONTROL-E.
044400     EXIT.
044500******************************************************************
044600*  200  -  CARGA DE NARRATIVAS EN LA TABLA DE MEMORIA            *
044700******************************************************************
044800 200-CARGA-NARRATIVAS.
044900     READ NARRATIVE-FILE
045000         INTO TNAR-ENTRADA(WKS-TOTAL-NARRATIVAS + 1)
045100         AT END
045200             MOVE 1 TO WKS-FIN-NARRATIVAS
045300         NOT AT END
045400             ADD 1 TO WKS-TOTAL-NARRATIVAS
045500             ADD 1 TO WKS-TOTAL-LEIDOS
045600             MOVE 0 TO TNAR-NUM-FLUJOS(WKS-TOTAL-NARRATIVAS)
045700             MOVE 0 TO TNAR-FLUJO-NETO(WKS-TOTAL-NARRATIVAS)
045800             PERFORM 205-CONVIERTE-ETIQUETAS
045900                 THRU 205-CONVIERTE-ETIQUETAS-E
046000                 VARYING IX-ETQ FROM 1 BY 1 UNTIL IX-ETQ > 8
046100     END-READ.
046200 200-CARGA-NARRATIVAS-E.
046300     EXIT.
046400******************************************************************
046500*  205  -  NORMALIZA ETIQUETAS A MAYUSCULAS PARA COMPARAR (BR-2) *
046600******************************************************************
046700 205-CONVIERTE-ETIQUETAS.
046800     INSPECT TNAR-ETIQUETAS(WKS-TOTAL-NARRATIVAS, IX-ETQ)
046900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
047000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047100 205-CONVIERTE-ETIQUETAS-E.
047200     EXIT.
047300******************************************************************
047400*  210  -  CARGA DE FLUJOS Y ENSAMBLE EN SU NARRATIVA DUEÑA      *
047500******************************************************************
047600 210-CARGA-FLUJOS.
047700     READ FLOW-FILE
047800         AT END
047900             MOVE 1 TO WKS-FIN-FLUJOS
048000         NOT AT END
048100             ADD 1 TO WKS-TOTAL-FLUJOS-LEIDOS
048200             PERFORM 211-BUSCA-NARRATIVA-FLUJO
048300                 THRU 211-BUSCA-NARRATIVA-FLUJO-E
048400             IF IX-NAR NOT > WKS-TOTAL-NARRATIVAS
048500                 PERFORM 212-ALMACENA-FLUJO
048600                     THRU 212-ALMACENA-FLUJO-E
048700             END-IF
048800     END-READ.
048900 210-CARGA-FLUJOS-E.
049000     EXIT.
049100 211-BUSCA-NARRATIVA-FLUJO.
049200     MOVE 1 TO IX-NAR.
049300 211-REPITE.
049400     IF IX-NAR > WKS-TOTAL-NARRATIVAS
049500         GO TO 211-BUSCA-NARRATIVA-FLUJO-E
049600     END-IF.
049700     IF TNAR-ID(IX-NAR) = FLUD-NAR-ID
049800         GO TO 211-BUSCA-NARRATIVA-FLUJO-E
049900     END-IF.
050000     ADD 1 TO IX-NAR.
050100     GO TO 211-REPITE.
050200 211-BUSCA-NARRATIVA-FLUJO-E.
050300     EXIT.
050400 212-ALMACENA-FLUJO.
050500     IF TNAR-NUM-FLUJOS(IX-NAR) < 24
050600         ADD 1 TO TNAR-NUM-FLUJOS(IX-NAR)
050700     ELSE
050800         PERFORM 213-DESPLAZA-UNA-POSICION
050900             THRU 213-DESPLAZA-UNA-POSICION-E
051000             VARYING IX-SLOT FROM 1 BY 1
051100             UNTIL IX-SLOT > 23
051200     END-IF.
051300     MOVE FLUD-NETO
051400         TO TNAR-FLU-NETO(IX-NAR, TNAR-NUM-FLUJOS(IX-NAR)).
051500     MOVE FLUD-VOLUMEN
051600         TO TNAR-FLU-VOLUMEN(IX-NAR, TNAR-NUM-FLUJOS(IX-NAR)).
051700 212-ALMACENA-FLUJO-E.
051800     EXIT.
051900 213-DESPLAZA-UNA-POSICION.
052000     MOVE TNAR-FLU-NETO(IX-NAR, IX-SLOT + 1)
052100         TO TNAR-FLU-NETO(IX-NAR, IX-SLOT).
052200     MOVE TNAR-FLU-VOLUMEN(IX-NAR, IX-SLOT + 1)
052300         TO TNAR-FLU-VOLUMEN(IX-NAR, IX-SLOT).
052400 213-DESPLAZA-UNA-POSICION-E.
052500     EXIT.
052600******************************************************************
052700*  300  -  PROCESO DE CADA NARRATIVA: BR-1, BR-2 Y BR-3          *
052800******************************************************************
052900 300-PROCESA-UNA-NARRATIVA.
053000     MOVE 0 TO TNAR-FLUJO-NETO(IX-NAR).
053100     IF TNAR-NUM-FLUJOS(IX-NAR) > 0
053200         PERFORM 315-SUMA-UN-FLUJO
053300             THRU 315-SUMA-UN-FLUJO-E
053400             VARYING IX-SLOT FROM 1 BY 1
053500             UNTIL IX-SLOT > TNAR-NUM-FLUJOS(IX-NAR)
053600         MOVE TNAR-FLU-NETO(IX-NAR, TNAR-NUM-FLUJOS(IX-NAR))
053700             TO WKS-ULTIMO-NETO
053800         MOVE TNAR-FLU-VOLUMEN(IX-NAR, TNAR-NUM-FLUJOS(IX-NAR))
053900             TO WKS-ULTIMO-VOLUMEN
054000     ELSE
054100         MOVE 0 TO WKS-ULTIMO-NETO
054200         MOVE 0 TO WKS-ULTIMO-VOLUMEN
054300     END-IF.
054400     PERFORM 320-CLASIFICA-ETAPA
054500         THRU 320-CLASIFICA-ETAPA-E.
054600     PERFORM 330-CALC-UNA-ALINEACION
054700         THRU 330-CALC-UNA-ALINEACION-E
054800         VARYING IX-REG FROM 1 BY 1
054900         UNTIL IX-REG > 6.
055000     MOVE TNAR-ALINEACION(IX-NAR, WKS-IX-REGIMEN-ACTUAL)
055100         TO TNAR-PNTJE-REGIMEN(IX-NAR).
055200     PERFORM 340-CALC-ALPHA
055300         THRU 340-CALC-ALPHA-E.
055400 300-PROCESA-UNA-NARRATIVA-E.
055500     EXIT.
055600 315-SUMA-UN-FLUJO.
055700     ADD TNAR-FLU-NETO(IX-NAR, IX-SLOT)
055800         TO TNAR-FLUJO-NETO(IX-NAR).
055900 315-SUMA-UN-FLUJO-E.
056000     EXIT.
056100******************************************************************
056200*  320  -  CLASIFICACION DE ETAPA DE CICLO DE VIDA (BR-1)        *
056300******************************************************************
056400 320-CLASIFICA-ETAPA.
056500     IF TNAR-HORAS-ACTIVA(IX-NAR) < 24
056600        AND TNAR-FLUJO-NETO(IX-NAR) < 1000000.00
056700        AND TNAR-VELOC-CAPITAL(IX-NAR) > 0
056800         MOVE 'FORMATION   ' TO TNAR-ETAPA-CALC(IX-NAR)
056900     ELSE IF TNAR-VELOC-CAPITAL(IX-NAR) > .5
057000        AND TNAR-VELOC-ATENCION(IX-NAR) > .3
057100        AND TNAR-FLUJO-NETO(IX-NAR) > 0
057200         MOVE 'ACCELERATION' TO TNAR-ETAPA-CALC(IX-NAR)
057300     ELSE IF TNAR-FLUJO-NETO(IX-NAR) > 10000000.00
057400        AND (TNAR-VELOC-CAPITAL(IX-NAR) < .2
057500        AND TNAR-VELOC-CAPITAL(IX-NAR) > -.2)
057600         MOVE 'MATURITY    ' TO TNAR-ETAPA-CALC(IX-NAR)
057700     ELSE IF TNAR-FLUJO-NETO(IX-NAR) > 10000000.00
057800        AND TNAR-VELOC-CAPITAL(IX-NAR) < 0
057900         MOVE 'SATURATION  ' TO TNAR-ETAPA-CALC(IX-NAR)
058000     ELSE IF TNAR-FLUJO-NETO(IX-NAR) < 0
058100        AND TNAR-VELOC-CAPITAL(IX-NAR) < -.3
058200         MOVE 'DECAY       ' TO TNAR-ETAPA-CALC(IX-NAR)
058300     ELSE
058400         MOVE 'ACCELERATION' TO TNAR-ETAPA-CALC(IX-NAR)
058500     END-IF.
058600     IF TNAR-ETAPA-CALC(IX-NAR) = 'FORMATION   '
058700        OR TNAR-ETAPA-CALC(IX-NAR) = 'ACCELERATION'
058800         MOVE 'Y' TO TNAR-BANDERA-TEMPRANA(IX-NAR)
058900     ELSE
059000         MOVE 'N' TO TNAR-BANDERA-TEMPRANA(IX-NAR)
059100     END-IF.
059200 320-CLASIFICA-ETAPA-E.
059300     EXIT.
059400******************************************************************
059500*  330  -  ALINEACION CON CADA REGIMEN ECONOMICO (BR-2)          *
059600******************************************************************
059700 330-CALC-UNA-ALINEACION.
059800     MOVE 0 TO WKS-COINCIDE.
059900     PERFORM 331-BUSCA-POR-ETIQUETA
060000         THRU 331-BUSCA-POR-ETIQUETA-E
060100         VARYING IX-ETQ FROM 1 BY 1
060200         UNTIL IX-ETQ > 8 OR HUBO-COINCIDENCIA.
060300     IF HUBO-COINCIDENCIA
060400         MOVE TREG-VALOR-COINCIDE(IX-REG)
060500             TO TNAR-ALINEACION(IX-NAR, IX-REG)
060600     ELSE
060700         MOVE TREG-VALOR-NOCOINCIDE(IX-REG)
060800             TO TNAR-ALINEACION(IX-NAR, IX-REG)
060900     END-IF.
061000 330-CALC-UNA-ALINEACION-E.
061100     EXIT.
061200 331-BUSCA-POR-ETIQUETA.
061300     IF TNAR-ETIQUETAS(IX-NAR, IX-ETQ) NOT = SPACES
061400         PERFORM 332-COMPARA-ETIQUETA-REGIMEN
061500             THRU 332-COMPARA-ETIQUETA-REGIMEN-E
061600             VARYING IX-RTQ FROM 1 BY 1
061700             UNTIL IX-RTQ > 4 OR HUBO-COINCIDENCIA
061800     END-IF.
061900 331-BUSCA-POR-ETIQUETA-E.
062000     EXIT.
062100 332-COMPARA-ETIQUETA-REGIMEN.
062200     IF TREG-ETIQUETAS(IX-REG, IX-RTQ) NOT = SPACES
062300        AND TNAR-ETIQUETAS(IX-NAR, IX-ETQ) =
062400            TREG-ETIQUETAS(IX-REG, IX-RTQ)
062500         MOVE 1 TO WKS-COINCIDE
062600     END-IF.
062700 332-COMPARA-ETIQUETA-REGIMEN-E.
062800     EXIT.
062900******************************************************************
063000*  340  -  PUNTAJE ALPHA COMPUESTO (BR-3)                        *
063100******************************************************************
063200 340-CALC-ALPHA.
063300     EVALUATE TNAR-ETAPA-CALC(IX-NAR)
063400         WHEN 'FORMATION   '
063500             MOVE 1.0000 TO TNAR-PNTJE-ETAPA(IX-NAR)
063600         WHEN 'ACCELERATION'
063700             MOVE .8000  TO TNAR-PNTJE-ETAPA(IX-NAR)
063800         WHEN 'MATURITY    '
063900             MOVE .4000  TO TNAR-PNTJE-ETAPA(IX-NAR)
064000         WHEN 'SATURATION  '
064100             MOVE .1000  TO TNAR-PNTJE-ETAPA(IX-NAR)
064200         WHEN 'DECAY       '
064300             MOVE 0      TO TNAR-PNTJE-ETAPA(IX-NAR)
064400         WHEN OTHER
064500             MOVE .5000  TO TNAR-PNTJE-ETAPA(IX-NAR)
064600     END-EVALUATE.
064700     COMPUTE TNAR-PNTJE-FLUJO(IX-NAR) ROUNDED =
064800         TNAR-FLUJO-NETO(IX-NAR) / 100000000.00.
064900     IF TNAR-PNTJE-FLUJO(IX-NAR) < 0
065000         MOVE 0 TO TNAR-PNTJE-FLUJO(IX-NAR)
065100     END-IF.
065200     IF TNAR-PNTJE-FLUJO(IX-NAR) > 1
065300         MOVE 1 TO TNAR-PNTJE-FLUJO(IX-NAR)
065400     END-IF.
065500     IF WKS-ULTIMO-VOLUMEN = 0
065600         MOVE 0 TO WKS-MOMENTUM-CRUDO
065700     ELSE
065800         COMPUTE WKS-MOMENTUM-CRUDO ROUNDED =
065900             WKS-ULTIMO-NETO / WKS-ULTIMO-VOLUMEN
066000     END-IF.
066100     COMPUTE TNAR-PNTJE-MOMENTUM(IX-NAR) ROUNDED =
066200         (WKS-MOMENTUM-CRUDO + 1) / 2.
066300     IF TNAR-PNTJE-MOMENTUM(IX-NAR) < 0
066400         MOVE 0 TO TNAR-PNTJE-MOMENTUM(IX-NAR)
066500     END-IF.
066600     IF TNAR-PNTJE-MOMENTUM(IX-NAR) > 1
066700         MOVE 1 TO TNAR-PNTJE-MOMENTUM(IX-NAR)
066800     END-IF.
066900     COMPUTE WKS-ALPHA-CRUDA ROUNDED =
067000         (.40 * TNAR-PNTJE-ETAPA(IX-NAR) +
067100          .30 * TNAR-PNTJE-FLUJO(IX-NAR) +
067200          .20 * TNAR-PNTJE-REGIMEN(IX-NAR) +
067300          .10 * TNAR-PNTJE-MOMENTUM(IX-NAR)) * 100.
067400     COMPUTE TNAR-ALPHA(IX-NAR) ROUNDED = WKS-ALPHA-CRUDA.
067500 340-CALC-ALPHA-E.
067600     EXIT.
067700******************************************************************
067800*  400  -  ORDENAMIENTO ESTABLE DESCENDENTE POR ALPHA            *
067900*  SE ORDENA UNA TABLA DE PUNTEROS (WKS-ORDEN-IDX), NO LOS       *
068000*  REGISTROS, PARA CONSERVAR EL ORDEN DE ENTRADA EN LOS EMPATES  *
068100******************************************************************
068200 400-ORDENA-Y-RANQUEA.
068300     PERFORM 410-INICIALIZA-ORDEN
068400         THRU 410-INICIALIZA-ORDEN-E
068500         VARYING IX-NAR FROM 1 BY 1
068600         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS.
068700     IF WKS-TOTAL-NARRATIVAS > 1
068800         PERFORM 420-ORDENA-EXTERNO
068900             THRU 420-ORDENA-EXTERNO-E
069000             VARYING IX-NAR FROM 2 BY 1
069100             UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS
069200     END-IF.
069300     PERFORM 440-ASIGNA-RANGOS
069400         THRU 440-ASIGNA-RANGOS-E
069500         VARYING IX-NAR FROM 1 BY 1
069600         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS.
069700 400-ORDENA-Y-RANQUEA-E.
069800     EXIT.
069900 410-INICIALIZA-ORDEN.
070000     MOVE IX-NAR TO WKS-ORDEN-IDX(IX-NAR).
070100 410-INICIALIZA-ORDEN-E.
070200     EXIT.
070300 420-ORDENA-EXTERNO.
070400     MOVE WKS-ORDEN-IDX(IX-NAR) TO WKS-TEMP-IDX.
070500     COMPUTE IX-NAR2 = IX-NAR - 1.
070600 420-ORDENA-INTERNO.
070700     IF IX-NAR2 < 1
070800         GO TO 420-ORDENA-COLOCA
070900     END-IF.
071000     IF TNAR-ALPHA(WKS-ORDEN-IDX(IX-NAR2))
071100         NOT < TNAR-ALPHA(WKS-TEMP-IDX)
071200             GO TO 420-ORDENA-COLOCA
071300     END-IF.
071400     MOVE WKS-ORDEN-IDX(IX-NAR2) TO WKS-ORDEN-IDX(IX-NAR2 + 1).
071500     SUBTRACT 1 FROM IX-NAR2.
071600     GO TO 420-ORDENA-INTERNO.
071700 420-ORDENA-COLOCA.
071800     MOVE WKS-TEMP-IDX TO WKS-ORDEN-IDX(IX-NAR2 + 1).
071900 420-ORDENA-EXTERNO-E.
072000     EXIT.
072100 440-ASIGNA-RANGOS.
072200     MOVE IX-NAR TO TNAR-RANGO(WKS-ORDEN-IDX(IX-NAR)).
072300 440-ASIGNA-RANGOS-E.
072400     EXIT.
072500******************************************************************
072600*  450  -  SELECCION DE LAS TOP 10 OPORTUNIDADES TEMPRANAS       *
072700******************************************************************
072800 450-SELECCIONA-TOP-N.
072900     MOVE WKS-ORDEN-IDX(IX-NAR) TO IX-NAR2.
073000     IF TNAR-BANDERA-TEMPRANA(IX-NAR2) = 'Y'
073100         ADD 1 TO WKS-TOP-COUNT
073200         MOVE IX-NAR2 TO WKS-TOP-IDX(WKS-TOP-COUNT)
073300     END-IF.
073400 450-SELECCIONA-TOP-N-E.
073500     EXIT.
073600******************************************************************
073700*  500  -  ESCRITURA DEL ARCHIVO RANQUEADO DE SALIDA             *
073800*  IX-NAR RECORRE EL RANGO 1..N; IX-NAR2 ES EL INDICE ORIGINAL   *
073900******************************************************************
074000 500-ESCRIBE-UNA-SALIDA.
074100     MOVE WKS-ORDEN-IDX(IX-NAR) TO IX-NAR2.
074200     MOVE IX-NAR                         TO NRSL-RANGO.
074300     MOVE TNAR-ID(IX-NAR2)                TO NRSL-ID.
074400     MOVE TNAR-NOMBRE(IX-NAR2)            TO NRSL-NOMBRE.
074500     MOVE TNAR-ETAPA-CALC(IX-NAR2)        TO NRSL-ETAPA.
074600     MOVE TNAR-ALPHA(IX-NAR2)             TO NRSL-ALPHA.
074700     MOVE TNAR-FLUJO-NETO(IX-NAR2)        TO NRSL-FLUJO-NETO.
074800     MOVE TNAR-PNTJE-REGIMEN(IX-NAR2)     TO NRSL-PNTJE-REGIMEN.
074900     MOVE TNAR-BANDERA-TEMPRANA(IX-NAR2)
075000        TO NRSL-BANDERA-TEMPRANA.
075100     WRITE NRSL-REGISTRO-SALIDA.
075200     IF NOT FS-NRSAL-OK
075300         DISPLAY 'NARR1B01 - ERROR AL ESCRIBIR RANKED-FILE '
075400                 FS-NRSAL UPON CONSOLE
075500     END-IF.
075600     ADD 1 TO WKS-TOTAL-ESCRITOS.
075700     IF NRSL-BANDERA-TEMPRANA = 'Y'
075800         ADD 1 TO WKS-TOTAL-TEMPRANAS
075900     END-IF.
076000     ADD TNAR-FLUJO-NETO(IX-NAR2) TO WKS-TOTAL-FLUJO-NETO.
076100 500-ESCRIBE-UNA-SALIDA-E.
076200     EXIT.
076300******************************************************************
076400*  600  -  IMPRESION DEL REPORTE DE NARRATIVAS RANQUEADAS        *
076500******************************************************************
076600 600-IMPRIME-REPORTE.
076700     PERFORM 610-ENCABEZADO-REPORTE
076800         THRU 610-ENCABEZADO-REPORTE-E.
076900     PERFORM 620-IMPRIME-UN-DETALLE
077000         THRU 620-IMPRIME-UN-DETALLE-E
077100         VARYING IX-NAR FROM 1 BY 1
077200         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS.
077300     PERFORM 450-SELECCIONA-TOP-N
077400         THRU 450-SELECCIONA-TOP-N-E
077500         VARYING IX-NAR FROM 1 BY 1
077600         UNTIL IX-NAR > WKS-TOTAL-NARRATIVAS
077700            OR WKS-TOP-COUNT = 10.
077800     PERFORM 630-IMPRIME-SECCION-TOP
077900         THRU 630-IMPRIME-SECCION-TOP-E.
078000     PERFORM 640-IMPRIME-TOTALES
078100         THRU 640-IMPRIME-TOTALES-E.
078200 600-IMPRIME-REPORTE-E.
078300     EXIT.
078400 610-ENCABEZADO-REPORTE.
078500     ADD 1 TO WKS-NUM-PAGINA.
078600     MOVE SPACES TO WKS-LINEA-IMPRESION.
078700     MOVE 'BANCO INDUSTRIAL - MESA DE MERCADO'
078800         TO WKS-ENC-TITULO-1.
078900     MOVE 'SISTEMA DE DETECCION Y RANQUEO DE NARRATIVAS'
079000         TO WKS-ENC-TITULO-2.
079100     MOVE '  PAGINA '              TO WKS-ENC-LIT-PAGINA.
079200     MOVE WKS-NUM-PAGINA           TO WKS-ENC-PAGINA.
079300     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
079400         AFTER ADVANCING PAGE.
079500     MOVE SPACES TO WKS-LINEA-IMPRESION.
079600     MOVE WKS-TOTAL-NARRATIVAS TO WKS-CONTADOR-EDIT.
079700     STRING 'REGIMEN ECONOMICO VIGENTE: ' DELIMITED BY SIZE
079800            WKS-COD-REGIMEN              DELIMITED BY SIZE
079900            '   NARRATIVAS ANALIZADAS: '  DELIMITED BY SIZE
080000            WKS-CONTADOR-EDIT             DELIMITED BY SIZE
080100        INTO WKS-LINEA-IMPRESION.
080200     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
080300         AFTER ADVANCING 2 LINES.
080400     MOVE SPACES TO WKS-LINEA-IMPRESION.
080500     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
080600         AFTER ADVANCING 1 LINES.
080700 610-ENCABEZADO-REPORTE-E.
080800     EXIT.
080900******************************************************************
081000*  620  -  DETALLE DE CADA NARRATIVA EN ORDEN DE RANQUEO         *
081100******************************************************************
081200 620-IMPRIME-UN-DETALLE.
081300     MOVE WKS-ORDEN-IDX(IX-NAR) TO IX-NAR2.
081400     MOVE SPACES TO WKS-LINEA-IMPRESION.
081500     MOVE TNAR-RANGO(IX-NAR2)         TO WKS-DET-RANGO.
081600     MOVE TNAR-ID(IX-NAR2)            TO WKS-DET-ID.
081700     MOVE TNAR-NOMBRE(IX-NAR2)(1:28)  TO WKS-DET-NOMBRE.
081800     MOVE TNAR-ETAPA-CALC(IX-NAR2)    TO WKS-DET-ETAPA.
081900     MOVE TNAR-ALPHA(IX-NAR2)         TO WKS-DET-ALPHA.
082000     MOVE TNAR-FLUJO-NETO(IX-NAR2)    TO WKS-DET-FLUJO.
082100     MOVE TNAR-PNTJE-REGIMEN(IX-NAR2) TO WKS-DET-REGIMEN.
082200     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
082300         AFTER ADVANCING 1 LINES.
082400     MOVE SPACES TO WKS-LINEA-IMPRESION.
082500     MOVE '  ACTIVOS: ' TO WKS-DETA-LITERAL.
082600     PERFORM 621-MUEVE-UN-ACTIVO
082700         THRU 621-MUEVE-UN-ACTIVO-E
082800         VARYING IX-ETQ FROM 1 BY 1
082900         UNTIL IX-ETQ > 8.
083000     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
083100         AFTER ADVANCING 1 LINES.
083200 620-IMPRIME-UN-DETALLE-E.
083300     EXIT.
083400 621-MUEVE-UN-ACTIVO.
083500     MOVE TNAR-ACTIVOS(IX-NAR2, IX-ETQ)
083600         TO WKS-DETA-ACTIVOS(IX-ETQ).
083700 621-MUEVE-UN-ACTIVO-E.
083800     EXIT.
083900******************************************************************
084000*  630  -  SECCION DE OPORTUNIDADES ALPHA TEMPRANAS (TOP 10)     *
084100******************************************************************
084200 630-IMPRIME-SECCION-TOP.
084300     MOVE SPACES TO WKS-LINEA-IMPRESION.
084400     MOVE 'TOP ALPHA: OPORTUNIDADES EN ETAPA TEMPRANA'
084500         TO WKS-LINEA-IMPRESION(1:44).
084600     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
084700         AFTER ADVANCING 2 LINES.
084800     IF WKS-TOP-COUNT = 0
084900         MOVE SPACES TO WKS-LINEA-IMPRESION
085000         MOVE 'NO SE ENCONTRARON OPORTUNIDADES EN ETAPA TEMPRANA.'
085100             TO WKS-LINEA-IMPRESION(1:51)
085200         WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
085300             AFTER ADVANCING 1 LINES
085400     ELSE
085500         PERFORM 631-IMPRIME-UNA-OPORTUNIDAD
085600             THRU 631-IMPRIME-UNA-OPORTUNIDAD-E
085700             VARYING IX-TOP FROM 1 BY 1
085800             UNTIL IX-TOP > WKS-TOP-COUNT
085900     END-IF.
086000 630-IMPRIME-SECCION-TOP-E.
086100     EXIT.
086200 631-IMPRIME-UNA-OPORTUNIDAD.
086300     MOVE WKS-TOP-IDX(IX-TOP) TO IX-NAR2.
086400     MOVE SPACES TO WKS-LINEA-IMPRESION.
086500     MOVE TNAR-NOMBRE(IX-NAR2)        TO WKS-DET-NOMBRE(1:28).
086600     MOVE TNAR-ALPHA(IX-NAR2)         TO WKS-DET-ALPHA.
086700     MOVE TNAR-ETAPA-CALC(IX-NAR2)    TO WKS-DET-ETAPA.
086800     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
086900         AFTER ADVANCING 2 LINES.
087000     PERFORM 632-ARMA-RAZONAMIENTO
087100         THRU 632-ARMA-RAZONAMIENTO-E.
087200     MOVE SPACES TO WKS-LINEA-IMPRESION.
087300     MOVE '  RAZON: '     TO WKS-DETR-LITERAL.
087400     MOVE WKS-RAZON-TEXTO TO WKS-DET-RAZON.
087500     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
087600         AFTER ADVANCING 1 LINES.
087700     PERFORM 633-IMPRIME-UN-COMPONENTE
087800         THRU 633-IMPRIME-UN-COMPONENTE-E
087900         VARYING WKS-IX-COMPONENTE FROM 1 BY 1
088000         UNTIL WKS-IX-COMPONENTE > 4.
088100 631-IMPRIME-UNA-OPORTUNIDAD-E.
088200     EXIT.
088300******************************************************************
088400*  632  -  TEXTO DE RAZONAMIENTO DE LA OPORTUNIDAD (BR-3)        *
088500******************************************************************
088600 632-ARMA-RAZONAMIENTO.
088700     MOVE SPACES TO WKS-RAZON-TEXTO.
088800     MOVE 1 TO WKS-RAZON-PTR.
088900     IF TNAR-ES-TEMPRANA(IX-NAR2)
089000         STRING 'Etapa temprana (' DELIMITED BY SIZE
089100                TNAR-ETAPA-CALC(IX-NAR2) DELIMITED BY SIZE
089200                ') indica alto potencial alpha antes que'
089300                    DELIMITED BY SIZE
089400                ' el mercado fije el precio de consenso'
089500                    DELIMITED BY SIZE
089600            INTO WKS-RAZON-TEXTO
089700            WITH POINTER WKS-RAZON-PTR
089800     ELSE
089900         STRING 'Etapa tardia (' DELIMITED BY SIZE
090000                TNAR-ETAPA-CALC(IX-NAR2) DELIMITED BY SIZE
090100                ') sugiere alpha limitado, el precio de'
090200                    DELIMITED BY SIZE
090300                ' consenso pudo haberse establecido'
090400                    DELIMITED BY SIZE
090500            INTO WKS-RAZON-TEXTO
090600            WITH POINTER WKS-RAZON-PTR
090700     END-IF.
090800     MOVE TNAR-FLUJO-NETO(IX-NAR2) TO WKS-MONTO-EDIT.
090900     IF TNAR-FLUJO-NETO(IX-NAR2) > 0
091000         STRING '; Flujos de capital positivos ('
091100                    DELIMITED BY SIZE
091200                WKS-MONTO-EDIT DELIMITED BY SIZE
091300                ') muestran conviccion' DELIMITED BY SIZE
091400            INTO WKS-RAZON-TEXTO
091500            WITH POINTER WKS-RAZON-PTR
091600     ELSE
091700         STRING '; Flujos de capital negativos ('
091800                    DELIMITED BY SIZE
091900                WKS-MONTO-EDIT DELIMITED BY SIZE
092000                ') indican debilidad' DELIMITED BY SIZE
092100            INTO WKS-RAZON-TEXTO
092200            WITH POINTER WKS-RAZON-PTR
092300     END-IF.
092400     IF TNAR-PNTJE-REGIMEN(IX-NAR2) > .7
092500         COMPUTE WKS-REGIMEN-PCT ROUNDED =
092600             TNAR-PNTJE-REGIMEN(IX-NAR2) * 100
092700         MOVE WKS-REGIMEN-PCT TO WKS-REGIMEN-PCT-EDIT
092800         STRING '; Fuerte alineacion con el regimen '
092900                    DELIMITED BY SIZE
093000                WKS-COD-REGIMEN DELIMITED BY SIZE
093100                ' (' DELIMITED BY SIZE
093200                WKS-REGIMEN-PCT-EDIT DELIMITED BY SIZE
093300                '%)' DELIMITED BY SIZE
093400            INTO WKS-RAZON-TEXTO
093500            WITH POINTER WKS-RAZON-PTR
093600     ELSE IF TNAR-PNTJE-REGIMEN(IX-NAR2) < .4
093700         COMPUTE WKS-REGIMEN-PCT ROUNDED =
093800             TNAR-PNTJE-REGIMEN(IX-NAR2) * 100
093900         MOVE WKS-REGIMEN-PCT TO WKS-REGIMEN-PCT-EDIT
094000         STRING '; Debil alineacion con el regimen '
094100                    DELIMITED BY SIZE
094200                WKS-COD-REGIMEN DELIMITED BY SIZE
094300                ' (' DELIMITED BY SIZE
094400                WKS-REGIMEN-PCT-EDIT DELIMITED BY SIZE
094500                '%)' DELIMITED BY SIZE
094600            INTO WKS-RAZON-TEXTO
094700            WITH POINTER WKS-RAZON-PTR
094800     END-IF.
094900 632-ARMA-RAZONAMIENTO-E.
095000     EXIT.
095100******************************************************************
095200*  633  -  DESGLOSE DE LOS 4 COMPONENTES DEL PUNTAJE ALPHA       *
095300******************************************************************
095400 633-IMPRIME-UN-COMPONENTE.
095500     EVALUATE WKS-IX-COMPONENTE
095600         WHEN 1
095700             MOVE TNAR-PNTJE-ETAPA(IX-NAR2)
095800                 TO WKS-CRUDO-COMPONENTE
095900         WHEN 2
096000             MOVE TNAR-PNTJE-FLUJO(IX-NAR2)
096100                 TO WKS-CRUDO-COMPONENTE
096200         WHEN 3
096300             MOVE TNAR-PNTJE-REGIMEN(IX-NAR2)
096400                 TO WKS-CRUDO-COMPONENTE
096500         WHEN 4
096600             MOVE TNAR-PNTJE-MOMENTUM(IX-NAR2)
096700                 TO WKS-CRUDO-COMPONENTE
096800     END-EVALUATE.
096900     COMPUTE WKS-CONTRIB-COMPONENTE ROUNDED =
097000         WKS-CRUDO-COMPONENTE * TCMP-PESO(WKS-IX-COMPONENTE)
097100             * 100.
097200     MOVE SPACES TO WKS-LINEA-IMPRESION.
097300     MOVE '    - '                   TO WKS-DETC-LITERAL.
097400     MOVE TCMP-NOMBRE(WKS-IX-COMPONENTE) TO WKS-DETC-NOMBRE.
097500     MOVE WKS-CONTRIB-COMPONENTE      TO WKS-DETC-CONTRIB.
097600     MOVE WKS-CRUDO-COMPONENTE        TO WKS-DETC-CRUDO.
097700     COMPUTE WKS-DETC-PESO =
097800         TCMP-PESO(WKS-IX-COMPONENTE) * 100.
097900     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
098000         AFTER ADVANCING 1 LINES.
098100 633-IMPRIME-UN-COMPONENTE-E.
098200     EXIT.
098300******************************************************************
098400*  640  -  TOTALES DE CONTROL DEL PROCESO                       *
098500******************************************************************
098600 640-IMPRIME-TOTALES.
098700     MOVE SPACES TO WKS-LINEA-IMPRESION.
098800     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
098900         AFTER ADVANCING 2 LINES.
099000     MOVE SPACES TO WKS-LINEA-IMPRESION.
099100     MOVE 'TOTALES DE CONTROL' TO WKS-LINEA-IMPRESION(1:19).
099200     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
099300         AFTER ADVANCING 1 LINES.
099400     MOVE SPACES TO WKS-LINEA-IMPRESION.
099500     MOVE WKS-TOTAL-LEIDOS TO WKS-CONTADOR-EDIT.
099600     STRING '  NARRATIVAS PROCESADAS . . . . : ' DELIMITED BY SIZE
099700            WKS-CONTADOR-EDIT DELIMITED BY SIZE
099800        INTO WKS-LINEA-IMPRESION.
099900     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
100000         AFTER ADVANCING 1 LINES.
100100     MOVE SPACES TO WKS-LINEA-IMPRESION.
100200     MOVE WKS-TOTAL-TEMPRANAS TO WKS-CONTADOR-EDIT.
100300     STRING '  NARRATIVAS EN ETAPA TEMPRANA  : '
100400                DELIMITED BY SIZE
100500            WKS-CONTADOR-EDIT DELIMITED BY SIZE
100600        INTO WKS-LINEA-IMPRESION.
100700     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
100800         AFTER ADVANCING 1 LINES.
100900     MOVE SPACES TO WKS-LINEA-IMPRESION.
101000     MOVE WKS-TOTAL-FLUJO-NETO TO WKS-MONTO-EDIT.
101100     STRING '  FLUJO NETO TOTAL DE CAPITAL . : '
101200                DELIMITED BY SIZE
101300            WKS-MONTO-EDIT DELIMITED BY SIZE
101400        INTO WKS-LINEA-IMPRESION.
101500     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
101600         AFTER ADVANCING 1 LINES.
101700 640-IMPRIME-TOTALES-E.
101800     EXIT.
101900******************************************************************
102000*  900  -  CIERRE DE ARCHIVOS                                   *
102100******************************************************************
102200 900-CIERRA-ARCHIVOS.
102300     CLOSE CONTROL-FILE
102400           NARRATIVE-FILE
102500           FLOW-FILE
102600           RANKED-FILE
102700           REPORT-FILE.
102800 900-CIERRA-ARCHIVOS-E.
102900     EXIT.
