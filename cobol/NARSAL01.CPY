000100******************************************************************
000200*  NARSAL01 - SALIDA RANQUEADA DE NARRATIVAS (RANKED-FILE)      *
000300*  UN REGISTRO POR NARRATIVA, ESCRITO DESPUES DE RANQUEAR       *
000400*  USADO POR   : NARR1B01                                       *
000500*  18/11/2025 EEDR TCK-40118 CREACION INICIAL DEL COPY          *
000600******************************************************************
000700 01  NRSL-REGISTRO-SALIDA.
000800     05  NRSL-RANGO                 PIC 9(03).
000900     05  NRSL-ID                    PIC X(30).
001000     05  NRSL-NOMBRE                PIC X(40).
001100     05  NRSL-ETAPA                 PIC X(12).
001200     05  NRSL-ALPHA                 PIC 9(03)V9(01).
001300     05  NRSL-FLUJO-NETO            PIC S9(13)V99.
001400     05  NRSL-PNTJE-REGIMEN         PIC 9(01)V9(02).
001500     05  NRSL-BANDERA-TEMPRANA      PIC X(01).
001600         88  NRSL-ES-TEMPRANA              VALUE 'Y'.
001700     05  FILLER                     PIC X(02).
