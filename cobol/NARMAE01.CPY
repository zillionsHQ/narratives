000100******************************************************************
000200*  NARMAE01 - MAESTRO DE NARRATIVAS DE MERCADO (NARRATIVE-FILE) *
000300*  UN REGISTRO POR NARRATIVA/TEMA DE INVERSION                  *
000400*  USADO POR   : NARR1B01                                       *
000500*  18/11/2025 EEDR TCK-40118 CREACION INICIAL DEL COPY          *
000600*  21/11/2025 MALV TCK-40133 SE AMPLIA ETIQUETAS DE 5 A 8       *
000700******************************************************************
000800 01  NARM-REGISTRO-NARRATIVA.
000900*----------------------------------------------------------------*
001000*    LLAVE Y DESCRIPCION DE LA NARRATIVA                         *
001100*----------------------------------------------------------------*
001200     05  NARM-ID                    PIC X(30).
001300     05  NARM-NOMBRE                PIC X(40).
001400     05  NARM-DESCRIPCION           PIC X(80).
001500     05  NARM-ETAPA-INICIAL         PIC X(12).
001600*----------------------------------------------------------------*
001700*    CLASIFICACION - ETIQUETAS Y ACTIVOS RELACIONADOS            *
001800*----------------------------------------------------------------*
001900     05  NARM-ETIQUETAS             OCCURS 8 TIMES
002000                                     PIC X(16).
002100     05  NARM-ACTIVOS                OCCURS 8 TIMES
002200                                     PIC X(08).
002300*----------------------------------------------------------------*
002400*    INDICADORES DE SENTIMIENTO, ATENCION Y VELOCIDAD            *
002500*----------------------------------------------------------------*
002600     05  NARM-SENTIMIENTO           PIC S9V9999.
002700     05  NARM-ATENCION              PIC 9V9999.
002800     05  NARM-VELOC-CAPITAL         PIC S9V9999.
002900     05  NARM-VELOC-ATENCION        PIC S9V9999.
003000     05  NARM-HORAS-ACTIVA          PIC 9(05).
003100     05  FILLER                     PIC X(01).
