000100******************************************************************
000200*  FLUDET01 - DETALLE DE FLUJOS DE CAPITAL (FLOW-FILE)          *
000300*  VARIOS REGISTROS POR NARRATIVA, AGRUPADOS POR NARM-ID,       *
000400*  EN SECUENCIA CRONOLOGICA (FLUD-SEQ ASCENDENTE)               *
000500*  USADO POR   : NARR1B01                                       *
000600*  18/11/2025 EEDR TCK-40118 CREACION INICIAL DEL COPY          *
000700******************************************************************
000800 01  FLUD-REGISTRO-FLUJO.
000900     05  FLUD-NAR-ID                PIC X(30).
001000     05  FLUD-SEQ                   PIC 9(04).
001100     05  FLUD-ENTRADA               PIC S9(13)V99.
001200     05  FLUD-SALIDA                PIC S9(13)V99.
001300     05  FLUD-NETO                  PIC S9(13)V99.
001400     05  FLUD-VOLUMEN               PIC S9(13)V99.
001500     05  FILLER                     PIC X(01).
