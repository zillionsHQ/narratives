000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NARR1B02.
000300 AUTHOR.        MARIA ALEJANDRA LOPEZ VDA.
000400 INSTALLATION.  BANCO INDUSTRIAL - DEPTO. ANALISIS DE MERCADO.
000500 DATE-WRITTEN.  22/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*  PROGRAMA    : NARR1B02  (CLAIMGRF)                           *
001000*  APLICACION  : GRAFO DE RECLAMOS ECONOMICOS - INFLUENCIA      *
001100*  DESCRIPCION : JOB BATCH QUE LEE EL MAESTRO DE RECLAMOS Y SUS *
001200*                ENLACES CAUSALES, ARMA EL ARBOL (BOSQUE) DE    *
001300*                CADA RAIZ, CALCULA PROFUNDIDAD Y DESCENDENCIA  *
001400*                DE CADA RECLAMO, DERIVA SU PUNTAJE DE          *
001500*                INFLUENCIA Y NIVEL, Y DETECTA INTERACCIONES    *
001600*                ENTRE ARBOLES DE DISTINTA RAIZ QUE COMPARTEN   *
001700*                UN MISMO ACTIVO.                               *
001800*  ARCHIVOS    : CLMMAE01-CLAIM-FILE (ENTRADA)                  *
001900*                CLMENL01-EDGE-FILE (ENTRADA)                   *
002000*                REPORT-FILE (SALIDA - LISTADO 132 COL.)        *
002100*  ACCION (ES) : CARGA / ARMA ARBOL / CALCULA / REPORTA         *
002200*  INSTALADO   : SM-0448                                       *
002300******************************************************************
002400*   B I T A C O R A   D E   C A M B I O S                       *
002500******************************************************************
002600* 22/06/1991 MALV ----------------------------------------------*
002700*   CREACION INICIAL. CARGA RECLAMOS Y ENLACES, CALCULA          *
002800*   PROFUNDIDAD POR BFS DESDE LAS RAICES.                        *
002900* 14/02/1992 MALV TCK-00098 ------------------------------------*
003000*   SE AGREGA EL CONTEO DE DESCENDIENTES POR RECLAMO.            *
003100* 03/10/1993 EEDR TCK-00177 ------------------------------------*
003200*   SE CORRIGE ENLACE DUPLICADO: SE INSERTABA DOS VECES EL       *
003300*   MISMO HIJO CUANDO EL ARCHIVO DE ENLACES TRAIA REPETIDOS.     *
003400* 19/05/1995 MALV TCK-00233 ------------------------------------*
003500*   SE AGREGA EL PUNTAJE DE INFLUENCIA Y LA ASIGNACION DE        *
003600*   NIVEL (TIER) POR RECLAMO.                                    *
003700* 07/01/1997 JCPR TCK-00301 ------------------------------------*
003800*   SE VALIDA QUE LOS ENLACES A RECLAMOS DESCONOCIDOS SE         *
003900*   IGNOREN EN VEZ DE ABORTAR EL PROCESO.                        *
004000* 20/11/1998 MALV TCK-00378 ------------------------------------*
004100*   SE REVISAN TODAS LAS FECHAS DE TRABAJO DEL PROGRAMA PARA     *
004200*   SOPORTAR EL CAMBIO DE SIGLO (PROYECTO ANO 2000).             *
004300* 16/08/1999 EEDR TCK-00402 ------------------------------------*
004400*   PRUEBAS FINALES ANO 2000 SOBRE ARCHIVOS DE RECLAMOS Y        *
004500*   ENLACES. SIN HALLAZGOS. PROGRAMA CERTIFICADO Y2K.            *
004600* 11/04/2002 RAGM TCK-00531 ------------------------------------*
004700*   SE AMPLIA LA TABLA DE RECLAMOS DE 100 A 200 POSICIONES.      *
004800* 25/09/2006 SCHV TCK-00744 ------------------------------------*
004900*   SE AGREGA LA DETECCION DE INTERACCIONES ENTRE ARBOLES DE     *
005000*   DISTINTA RAIZ QUE COMPARTEN UN MISMO ACTIVO (BR-5).          *
005100* 30/03/2011 SCHV TCK-00918 ------------------------------------*
005200*   SE CORRIGE EL CALCULO DE DESCENDIENTES: NO SE REINICIABA     *
005300*   LA TABLA DE VISITADOS ENTRE UN RECLAMO Y EL SIGUIENTE.       *
005400* 19/11/2025 EEDR TCK-40119 ------------------------------------*
005500*   REESCRITURA GENERAL DEL PROGRAMA PARA EL NUEVO MODELO DE     *
005600*   GRAFO DE RECLAMOS (INFLUENCIA, NIVEL E INTERACCIONES).       *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-4381.
006100 OBJECT-COMPUTER.   IBM-4381.
006200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CLAIM-FILE    ASSIGN TO CLMMAE1
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-CLMMAE.
006800     SELECT EDGE-FILE     ASSIGN TO CLMENL1
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-CLMENL.
007100     SELECT REPORT-FILE   ASSIGN TO REPCLM1
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-REPCL.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CLAIM-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900     COPY CLMMAE01.
008000 FD  EDGE-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300     COPY CLMENL01.
008400 FD  REPORT-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  LIN-REPORTE                   PIC X(132).
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*  AREA DE STATUS DE ARCHIVOS                                   *
009000******************************************************************
009100 01  AREA-STATUS-ARCHIVOS.
009200     05  FS-CLMMAE              PIC X(02).
009300         88  FS-CLMMAE-OK             VALUE '00'.
009400         88  FS-CLMMAE-EOF             VALUE '10'.
009500     05  FS-CLMENL              PIC X(02).
009600         88  FS-CLMENL-OK             VALUE '00'.
009700         88  FS-CLMENL-EOF             VALUE '10'.
009800     05  FS-REPCL               PIC X(02).
009900         88  FS-REPCL-OK              VALUE '00'.
010000     05  FILLER                 PIC X(02).
010100******************************************************************
010200*  TABLA DE RECLAMOS EN MEMORIA (EL ARBOL SE ARMA POR INDICE,    *
010300*  NO SE USA ARCHIVO INDEXADO)                                  *
010400******************************************************************
010500 77  WKS-TOTAL-RECLAMOS         PIC 9(03) COMP VALUE 0.
010600 01  TABLA-RECLAMOS.
010700     05  TCLM-ENTRADA OCCURS 200 TIMES.
010800         10  TCLM-ID                PIC X(20).
010900         10  TCLM-TEXTO             PIC X(80).
011000         10  TCLM-ACTIVOS   OCCURS 5 TIMES
011100                                    PIC X(08).
011200         10  TCLM-NUM-PADRES        PIC 9(02) COMP.
011300         10  TCLM-NUM-HIJOS         PIC 9(02) COMP.
011400         10  TCLM-HIJOS     OCCURS 15 TIMES
011500                                    PIC 9(03) COMP.
011600         10  TCLM-PROFUNDIDAD       PIC 9(03) COMP.
011700         10  TCLM-VISITADO          PIC 9(01) COMP.
011800             88  TCLM-YA-VISITADO         VALUE 1.
011900         10  TCLM-ES-RAIZ           PIC X(01).
012000             88  TCLM-ES-RAIZ-SI          VALUE 'Y'.
012100         10  TCLM-NUM-DESCEND       PIC 9(03) COMP.
012200         10  TCLM-INFLUENCIA        PIC 9(03)V9(01).
012300         10  TCLM-NIVEL             PIC X(07).
012400         10  FILLER                 PIC X(03).
012500******************************************************************
012600*  COLA PARA EL BFS MULTI-RAIZ DE PROFUNDIDAD (400)              *
012700******************************************************************
012800 77  WKS-COLA-FRENTE            PIC 9(03) COMP VALUE 0.
012900 77  WKS-COLA-FINAL             PIC 9(03) COMP VALUE 0.
013000 01  WKS-COLA-BFS.
013100     05  WKS-COLA-ENTRADA OCCURS 200 TIMES
013200                                PIC 9(03) COMP.
013300     05  FILLER                 PIC X(02).
013400******************************************************************
013500*  PILA Y VISITADOS REUTILIZABLES PARA EL CONTEO DE              *
013600*  DESCENDIENTES DE CADA RECLAMO (500)                           *
013700******************************************************************
013800 77  WKS-PILA-DESC-TOPE         PIC 9(03) COMP VALUE 0.
013900 01  WKS-PILA-DESCEND.
014000     05  WKS-PILA-DESC-ENTRADA OCCURS 200 TIMES
014100                                PIC 9(03) COMP.
014200     05  FILLER                 PIC X(02).
014300 01  WKS-VISITADO-DESCEND.
014400     05  WKS-VISIT-DESC-ENTRADA OCCURS 200 TIMES
014500                                PIC 9(01) COMP.
014600     05  FILLER                 PIC X(02).
014700******************************************************************
014800*  PILA Y VISITADOS REUTILIZABLES PARA ARMAR CADA ARBOL (700)    *
014900******************************************************************
015000 77  WKS-PILA-ARB-TOPE          PIC 9(03) COMP VALUE 0.
015100 01  WKS-PILA-ARBOL.
015200     05  WKS-PILA-ARB-ENTRADA OCCURS 200 TIMES
015300                                PIC 9(03) COMP.
015400     05  FILLER                 PIC X(02).
015500 01  WKS-VISITADO-ARBOL.
015600     05  WKS-VISIT-ARB-ENTRADA OCCURS 200 TIMES
015700                                PIC 9(01) COMP.
015800     05  FILLER                 PIC X(02).
015900******************************************************************
016000*  TABLA DE ARBOLES (UN ARBOL POR RAIZ, CON SUS MIEMBROS)        *
016100******************************************************************
016200 77  WKS-TOTAL-ARBOLES          PIC 9(02) COMP VALUE 0.
016300 01  TABLA-ARBOLES.
016400     05  TARB-ENTRADA OCCURS 50 TIMES.
016500         10  TARB-RAIZ-IDX          PIC 9(03) COMP.
016600         10  TARB-NUM-MIEMBROS      PIC 9(03) COMP.
016700         10  TARB-MIEMBROS  OCCURS 200 TIMES
016800                                    PIC 9(03) COMP.
016900     05  FILLER                 PIC X(04).
017000******************************************************************
017100*  TABLA DE ACTIVOS PARA LA DETECCION DE INTERACCIONES (BR-5)    *
017200******************************************************************
017300 77  WKS-TOTAL-ACTIVOS          PIC 9(02) COMP VALUE 0.
017400 01  TABLA-ACTIVOS.
017500     05  TACT-ENTRADA OCCURS 60 TIMES.
017600         10  TACT-NOMBRE            PIC X(08).
017700         10  TACT-NUM-ROOTS         PIC 9(02) COMP.
017800         10  TACT-ROOTS     OCCURS 20 TIMES.
017900             15  TACT-ROOT-ARB-IDX      PIC 9(02) COMP.
018000             15  TACT-CLAIM-IDX         PIC 9(03) COMP.
018100     05  FILLER                 PIC X(04).
018200******************************************************************
018300*  LINEAS DE IMPRESION (REDEFINES SOBRE UNA MISMA AREA)          *
018400******************************************************************
018500 01  WKS-LINEA-IMPRESION            PIC X(132).
018600 01  WKS-ENCABEZADO REDEFINES WKS-LINEA-IMPRESION.
018700     05  WKS-ENC-TITULO-1       PIC X(40).
018800     05  WKS-ENC-TITULO-2       PIC X(45).
018900     05  FILLER                 PIC X(47).
019000 01  WKS-TITULO-ARBOL REDEFINES WKS-LINEA-IMPRESION.
019100     05  WKS-ARB-LITERAL        PIC X(14).
019200     05  WKS-ARB-RAIZ-ID        PIC X(20).
019300     05  WKS-ARB-LIT-TEXTO      PIC X(03).
019400     05  WKS-ARB-RAIZ-TEXTO     PIC X(80).
019500     05  FILLER                 PIC X(15).
019600 01  WKS-DETALLE-RECLAMO REDEFINES WKS-LINEA-IMPRESION.
019700     05  WKS-DET-ID             PIC X(20).
019800     05  FILLER                 PIC X(02).
019900     05  WKS-DET-NIVEL          PIC X(07).
020000     05  FILLER                 PIC X(02).
020100     05  WKS-DET-LIT-PROF       PIC X(06).
020200     05  WKS-DET-PROFUND        PIC ZZ9.
020300     05  FILLER                 PIC X(02).
020400     05  WKS-DET-LIT-DESC       PIC X(06).
020500     05  WKS-DET-DESCEND        PIC ZZ9.
020600     05  FILLER                 PIC X(02).
020700     05  WKS-DET-LIT-INFL       PIC X(07).
020800     05  WKS-DET-INFLUENCIA     PIC ZZ9.9.
020900     05  FILLER                 PIC X(61).
021000 01  WKS-DETALLE-INTERACCION REDEFINES WKS-LINEA-IMPRESION.
021100     05  WKS-DETI-LITERAL       PIC X(15).
021200     05  WKS-DETI-TEXTO         PIC X(113).
021300     05  FILLER                 PIC X(04).
021400******************************************************************
021500*  CAMPOS DE TRABAJO - SUBINDICES, SWITCHES Y ACUMULADORES       *
021600******************************************************************
021700 01  WKS-SWITCHES.
021800     05  WKS-FIN-RECLAMOS       PIC 9(01) COMP VALUE 0.
021900         88  RECLAMOS-TERMINO         VALUE 1.
022000     05  WKS-FIN-ENLACES        PIC 9(01) COMP VALUE 0.
022100         88  ENLACES-TERMINO          VALUE 1.
022200     05  WKS-ENCONTRADO         PIC 9(01) COMP VALUE 0.
022300         88  HUBO-ENCONTRADO          VALUE 1.
022400     05  FILLER                 PIC X(03).
022500 01  WKS-SUBINDICES.
022600     05  IX-CLM                 PIC 9(03) COMP VALUE 0.
022700     05  IX-CLM2                PIC 9(03) COMP VALUE 0.
022800     05  IX-HIJ                 PIC 9(03) COMP VALUE 0.
022900     05  IX-ACT                 PIC 9(01) COMP VALUE 0.
023000     05  IX-ARB                 PIC 9(02) COMP VALUE 0.
023100     05  IX-MBR                 PIC 9(03) COMP VALUE 0.
023200     05  IX-TAB                 PIC 9(02) COMP VALUE 0.
023300     05  IX-RT1                 PIC 9(02) COMP VALUE 0.
023400     05  IX-RT2                 PIC 9(02) COMP VALUE 0.
023500     05  WKS-IDX-PADRE          PIC 9(03) COMP VALUE 0.
023600     05  WKS-IDX-HIJO           PIC 9(03) COMP VALUE 0.
023700     05  WKS-NODO-ACTUAL        PIC 9(03) COMP VALUE 0.
023800     05  FILLER                 PIC X(03).
023900 01  WKS-ACUMULADORES.
024000     05  WKS-MAX-DESCENDIENTES  PIC 9(03) COMP VALUE 0.
024100     05  WKS-TOTAL-LEIDOS       PIC 9(05) COMP VALUE 0.
024200     05  WKS-TOTAL-ENLACES      PIC 9(05) COMP VALUE 0.
024300     05  WKS-TOTAL-IGNORADOS    PIC 9(05) COMP VALUE 0.
024400     05  WKS-TOTAL-INTERACC     PIC 9(05) COMP VALUE 0.
024500     05  FILLER                 PIC X(03).
024600******************************************************************
024700*  CAMPOS DE TRABAJO PARA EL CALCULO DE INFLUENCIA (BR-4)        *
024800******************************************************************
024900 01  WKS-CALCULO-INFLUENCIA.
025000     05  WKS-PROF-SCORE         PIC S9(01)V9(06).
025100     05  WKS-BREADTH-SCORE      PIC S9(01)V9(06).
025200     05  WKS-INFLUENCIA-CRUDA   PIC S9(03)V9(06).
025300     05  FILLER                 PIC X(03).
025400 01  WKS-EDICION.
025500     05  WKS-CONTADOR-EDIT      PIC ZZZZ9.
025600     05  FILLER                 PIC X(03).
025700 PROCEDURE DIVISION.
025800 000-PRINCIPAL SECTION.
025900 000-INICIO.
026000     PERFORM 100-APERTURA-ARCHIVOS
026100         THRU 100-APERTURA-ARCHIVOS-E.
026200     PERFORM 200-CARGA-RECLAMOS
026300         THRU 200-CARGA-RECLAMOS-E
026400         UNTIL RECLAMOS-TERMINO.
026500     PERFORM 210-CARGA-ENLACES
026600         THRU 210-CARGA-ENLACES-E
026700         UNTIL ENLACES-TERMINO.
026800     PERFORM 300-IDENTIFICA-RAICES
026900         THRU 300-IDENTIFICA-RAICES-E
027000         VARYING IX-CLM FROM 1 BY 1
027100         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
027200     PERFORM 400-CALCULA-PROFUNDIDAD
027300         THRU 400-CALCULA-PROFUNDIDAD-E.
027400     PERFORM 500-CALCULA-DESCENDIENTES
027500         THRU 500-CALCULA-DESCENDIENTES-E
027600         VARYING IX-CLM FROM 1 BY 1
027700         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
027800     PERFORM 610-BUSCA-MAXIMO-DESCEND
027900         THRU 610-BUSCA-MAXIMO-DESCEND-E
028000         VARYING IX-CLM FROM 1 BY 1
028100         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
028200     PERFORM 620-CALC-UNA-INFLUENCIA
028300         THRU 620-CALC-UNA-INFLUENCIA-E
028400         VARYING IX-CLM FROM 1 BY 1
028500         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
028600     PERFORM 700-CONSTRUYE-ARBOLES
028700         THRU 700-CONSTRUYE-ARBOLES-E
028800         VARYING IX-CLM FROM 1 BY 1
028900         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
029000     PERFORM 750-DETECTA-INTERACCIONES
029100         THRU 750-DETECTA-INTERACCIONES-E.
029200     PERFORM 800-IMPRIME-REPORTE
029300         THRU 800-IMPRIME-REPORTE-E.
029400     PERFORM 900-CIERRA-ARCHIVOS
029500         THRU 900-CIERRA-ARCHIVOS-E.
029600     STOP RUN.
029700******************************************************************
029800*  100  -  APERTURA DE ARCHIVOS                                 *
029900******************************************************************
030000 100-APERTURA-ARCHIVOS.
030100     OPEN INPUT  CLAIM-FILE
030200          INPUT  EDGE-FILE
030300          OUTPUT REPORT-FILE.
030400     IF NOT FS-CLMMAE-OK
030500         DISPLAY 'NARR1B02 - ERROR AL ABRIR CLAIM-FILE    '
030600                 FS-CLMMAE UPON CONSOLE
030700         MOVE 1 TO RETURN-CODE
030800         STOP RUN
030900     END-IF.
031000 100-APERTURA-ARCHIVOS-E.
031100     EXIT.
031200******************************************************************
031300*  200  -  CARGA DE RECLAMOS EN LA TABLA DE MEMORIA              *
031400******************************************************************
031500 200-CARGA-RECLAMOS.
031600     READ CLAIM-FILE
031700         AT END
031800             MOVE 1 TO WKS-FIN-RECLAMOS
031900         NOT AT END
032000             ADD 1 TO WKS-TOTAL-RECLAMOS
032100             MOVE CLMM-ID
032200                 TO TCLM-ID(WKS-TOTAL-RECLAMOS)
032300             MOVE CLMM-TEXTO
032400                 TO TCLM-TEXTO(WKS-TOTAL-RECLAMOS)
032500             PERFORM 201-MUEVE-UN-ACTIVO
032600                 THRU 201-MUEVE-UN-ACTIVO-E
032700                 VARYING IX-ACT FROM 1 BY 1
032800                 UNTIL IX-ACT > 5
032900             MOVE 0 TO TCLM-NUM-PADRES(WKS-TOTAL-RECLAMOS)
033000             MOVE 0 TO TCLM-NUM-HIJOS(WKS-TOTAL-RECLAMOS)
033100             MOVE 0 TO TCLM-VISITADO(WKS-TOTAL-RECLAMOS)
033200             MOVE 'N' TO TCLM-ES-RAIZ(WKS-TOTAL-RECLAMOS)
033300             ADD 1 TO WKS-TOTAL-LEIDOS
033400     END-READ.
033500 200-CARGA-RECLAMOS-E.
033600     EXIT.
033700 201-MUEVE-UN-ACTIVO.
033800     MOVE CLMM-ACTIVOS(IX-ACT)
033900         TO TCLM-ACTIVOS(WKS-TOTAL-RECLAMOS, IX-ACT).
034000 201-MUEVE-UN-ACTIVO-E.
034100     EXIT.
034200******************************************************************
034300*  210  -  CARGA DE ENLACES CAUSALES ENTRE RECLAMOS              *
034400*  SE IGNORAN ENLACES A RECLAMOS DESCONOCIDOS Y NO SE DUPLICA    *
034500*  UN ENLACE YA EXISTENTE                                        *
034600******************************************************************
034700 210-CARGA-ENLACES.
034800     READ EDGE-FILE
034900         AT END
035000             MOVE 1 TO WKS-FIN-ENLACES
035100         NOT AT END
035200             ADD 1 TO WKS-TOTAL-ENLACES
035300             PERFORM 211-BUSCA-RECLAMO
035400                 THRU 211-BUSCA-RECLAMO-E
035500             PERFORM 212-AGREGA-ENLACE
035600                 THRU 212-AGREGA-ENLACE-E
035700     END-READ.
035800 210-CARGA-ENLACES-E.
035900     EXIT.
036000 211-BUSCA-RECLAMO.
036100     MOVE 0 TO WKS-IDX-PADRE.
036200     MOVE 0 TO WKS-IDX-HIJO.
036300     PERFORM 211A-BUSCA-PADRE
036400         THRU 211A-BUSCA-PADRE-E
036500         VARYING IX-CLM FROM 1 BY 1
036600         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS
036700            OR WKS-IDX-PADRE NOT = 0.
036800     PERFORM 211B-BUSCA-HIJO
036900         THRU 211B-BUSCA-HIJO-E
037000         VARYING IX-CLM FROM 1 BY 1
037100         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS
037200            OR WKS-IDX-HIJO NOT = 0.
037300 211-BUSCA-RECLAMO-E.
037400     EXIT.
037500 211A-BUSCA-PADRE.
037600     IF TCLM-ID(IX-CLM) = CLME-ID-PADRE
037700         MOVE IX-CLM TO WKS-IDX-PADRE
037800     END-IF.
037900 211A-BUSCA-PADRE-E.
038000     EXIT.
038100 211B-BUSCA-HIJO.
038200     IF TCLM-ID(IX-CLM) = CLME-ID-HIJO
038300         MOVE IX-CLM TO WKS-IDX-HIJO
038400     END-IF.
038500 211B-BUSCA-HIJO-E.
038600     EXIT.
038700 212-AGREGA-ENLACE.
038800     IF WKS-IDX-PADRE = 0 OR WKS-IDX-HIJO = 0
038900         ADD 1 TO WKS-TOTAL-IGNORADOS
039000         GO TO 212-AGREGA-ENLACE-E
039100     END-IF.
039200     MOVE 0 TO WKS-ENCONTRADO.
039300     IF TCLM-NUM-HIJOS(WKS-IDX-PADRE) > 0
039400         PERFORM 213-BUSCA-DUPLICADO
039500             THRU 213-BUSCA-DUPLICADO-E
039600             VARYING IX-HIJ FROM 1 BY 1
039700             UNTIL IX-HIJ > TCLM-NUM-HIJOS(WKS-IDX-PADRE)
039800                OR HUBO-ENCONTRADO
039900     END-IF.
040000     IF HUBO-ENCONTRADO
040100         GO TO 212-AGREGA-ENLACE-E
040200     END-IF.
040300     IF TCLM-NUM-HIJOS(WKS-IDX-PADRE) < 15
040400         ADD 1 TO TCLM-NUM-HIJOS(WKS-IDX-PADRE)
040500         MOVE WKS-IDX-HIJO
040600             TO TCLM-HIJOS(WKS-IDX-PADRE,
040700                 TCLM-NUM-HIJOS(WKS-IDX-PADRE))
040800         ADD 1 TO TCLM-NUM-PADRES(WKS-IDX-HIJO)
040900     END-IF.
041000 212-AGREGA-ENLACE-E.
041100     EXIT.
041200 213-BUSCA-DUPLICADO.
041300     IF TCLM-HIJOS(WKS-IDX-PADRE, IX-HIJ) = WKS-IDX-HIJO
041400         MOVE 1 TO WKS-ENCONTRADO
041500     END-IF.
041600 213-BUSCA-DUPLICADO-E.
041700     EXIT.
041800******************************************************************
041900*  300  -  IDENTIFICACION DE RECLAMOS RAIZ (SIN PADRES)          *
042000******************************************************************
042100 300-IDENTIFICA-RAICES.
042200     IF TCLM-NUM-PADRES(IX-CLM) = 0
042300         MOVE 'Y' TO TCLM-ES-RAIZ(IX-CLM)
042400     END-IF.
042500 300-IDENTIFICA-RAICES-E.
042600     EXIT.
042700******************************************************************
042800*  400  -  PROFUNDIDAD POR BFS MULTI-RAIZ SOBRE LOS ENLACES      *
042900*  TODAS LAS RAICES SE ENCOLAN CON PROFUNDIDAD 0; LA PRIMERA     *
043000*  VEZ QUE SE VISITA UN HIJO QUEDA FIJADA SU PROFUNDIDAD         *
043100******************************************************************
043200 400-CALCULA-PROFUNDIDAD.
043300     MOVE 0 TO WKS-COLA-FRENTE.
043400     MOVE 0 TO WKS-COLA-FINAL.
043500     PERFORM 401-ENCOLA-UNA-RAIZ
043600         THRU 401-ENCOLA-UNA-RAIZ-E
043700         VARYING IX-CLM FROM 1 BY 1
043800         UNTIL IX-CLM > WKS-TOTAL-RECLAMOS.
043900 400-REPITE-BFS.
044000     IF WKS-COLA-FRENTE NOT < WKS-COLA-FINAL
044100         GO TO 400-CALCULA-PROFUNDIDAD-E
044200     END-IF.
044300     ADD 1 TO WKS-COLA-FRENTE.
044400     MOVE WKS-COLA-ENTRADA(WKS-COLA-FRENTE) TO WKS-NODO-ACTUAL.
044500     PERFORM 402-VISITA-UN-HIJO
044600         THRU 402-VISITA-UN-HIJO-E
044700         VARYING IX-HIJ FROM 1 BY 1
044800         UNTIL IX-HIJ > TCLM-NUM-HIJOS(WKS-NODO-ACTUAL).
044900     GO TO 400-REPITE-BFS.
045000 400-CALCULA-PROFUNDIDAD-E.
045100     EXIT.
045200 401-ENCOLA-UNA-RAIZ.
045300     IF TCLM-ES-RAIZ-SI(IX-CLM)
045400         MOVE 0 TO TCLM-PROFUNDIDAD(IX-CLM)
045500         MOVE 1 TO TCLM-VISITADO(IX-CLM)
045600         ADD 1 TO WKS-COLA-FINAL
045700         MOVE IX-CLM TO WKS-COLA-ENTRADA(WKS-COLA-FINAL)
045800     END-IF.
045900 401-ENCOLA-UNA-RAIZ-E.
046000     EXIT.
046100 402-VISITA-UN-HIJO.
046200     MOVE TCLM-HIJOS(WKS-NODO-ACTUAL, IX-HIJ) TO WKS-IDX-HIJO.
046300     IF NOT TCLM-YA-VISITADO(WKS-IDX-HIJO)
046400         COMPUTE TCLM-PROFUNDIDAD(WKS-IDX-HIJO) =
046500             TCLM-PROFUNDIDAD(WKS-NODO-ACTUAL) + 1
046600         MOVE 1 TO TCLM-VISITADO(WKS-IDX-HIJO)
046700         ADD 1 TO WKS-COLA-FINAL
046800         MOVE WKS-IDX-HIJO TO WKS-COLA-ENTRADA(WKS-COLA-FINAL)
046900     END-IF.
047000 402-VISITA-UN-HIJO-E.
047100     EXIT.
047200******************************************************************
047300*  500  -  CONTEO DE DESCENDIENTES DE CADA RECLAMO POR PILA      *
047400*  ES UN RECORRIDO INDEPENDIENTE DEL BFS DE PROFUNDIDAD, SOLO    *
047500*  SOBRE LOS HIJOS DEL RECLAMO, SIN CONTARSE A SI MISMO          *
047600******************************************************************
047700 500-CALCULA-DESCENDIENTES.
047800     PERFORM 501-LIMPIA-VISITADO-DESC
047900         THRU 501-LIMPIA-VISITADO-DESC-E
048000         VARYING IX-CLM2 FROM 1 BY 1
048100         UNTIL IX-CLM2 > WKS-TOTAL-RECLAMOS.
048200     MOVE 0 TO WKS-PILA-DESC-TOPE.
048300     MOVE 0 TO TCLM-NUM-DESCEND(IX-CLM).
048400     PERFORM 502-APILA-UN-HIJO
048500         THRU 502-APILA-UN-HIJO-E
048600         VARYING IX-HIJ FROM 1 BY 1
048700         UNTIL IX-HIJ > TCLM-NUM-HIJOS(IX-CLM).
048800 500-REPITE-PILA.
048900     IF WKS-PILA-DESC-TOPE = 0
049000         GO TO 500-CALCULA-DESCENDIENTES-E
049100     END-IF.
049200     MOVE WKS-PILA-DESC-ENTRADA(WKS-PILA-DESC-TOPE)
049300         TO WKS-NODO-ACTUAL.
049400     SUBTRACT 1 FROM WKS-PILA-DESC-TOPE.
049500     IF WKS-VISIT-DESC-ENTRADA(WKS-NODO-ACTUAL) = 0
049600         MOVE 1 TO WKS-VISIT-DESC-ENTRADA(WKS-NODO-ACTUAL)
049700         ADD 1 TO TCLM-NUM-DESCEND(IX-CLM)
049800         PERFORM 503-APILA-HIJO-DE-NODO
049900             THRU 503-APILA-HIJO-DE-NODO-E
050000             VARYING IX-HIJ FROM 1 BY 1
050100             UNTIL IX-HIJ > TCLM-NUM-HIJOS(WKS-NODO-ACTUAL)
050200     END-IF.
050300     GO TO 500-REPITE-PILA.
050400 500-CALCULA-DESCENDIENTES-E.
050500     EXIT.
050600 501-LIMPIA-VISITADO-DESC.
050700     MOVE 0 TO WKS-VISIT-DESC-ENTRADA(IX-CLM2).
050800 501-LIMPIA-VISITADO-DESC-E.
050900     EXIT.
051000 502-APILA-UN-HIJO.
051100     ADD 1 TO WKS-PILA-DESC-TOPE.
051200     MOVE TCLM-HIJOS(IX-CLM, IX-HIJ)
051300         TO WKS-PILA-DESC-ENTRADA(WKS-PILA-DESC-TOPE).
051400 502-APILA-UN-HIJO-E.
051500     EXIT.
051600 503-APILA-HIJO-DE-NODO.
051700     ADD 1 TO WKS-PILA-DESC-TOPE.
051800     MOVE TCLM-HIJOS(WKS-NODO-ACTUAL, IX-HIJ)
051900         TO WKS-PILA-DESC-ENTRADA(WKS-PILA-DESC-TOPE).
052000 503-APILA-HIJO-DE-NODO-E.
052100     EXIT.
052200******************************************************************
052300*  600  -  PUNTAJE DE INFLUENCIA Y NIVEL DE CADA RECLAMO (BR-4)  *
052400******************************************************************
052500 610-BUSCA-MAXIMO-DESCEND.
052600     IF TCLM-NUM-DESCEND(IX-CLM) > WKS-MAX-DESCENDIENTES
052700         MOVE TCLM-NUM-DESCEND(IX-CLM) TO WKS-MAX-DESCENDIENTES
052800     END-IF.
052900 610-BUSCA-MAXIMO-DESCEND-E.
053000     EXIT.
053100 620-CALC-UNA-INFLUENCIA.
053200     COMPUTE WKS-PROF-SCORE ROUNDED =
053300         1 / (1 + TCLM-PROFUNDIDAD(IX-CLM)).
053400     IF WKS-MAX-DESCENDIENTES = 0
053500         COMPUTE WKS-BREADTH-SCORE ROUNDED =
053600             TCLM-NUM-DESCEND(IX-CLM) / 1
053700     ELSE
053800         COMPUTE WKS-BREADTH-SCORE ROUNDED =
053900             TCLM-NUM-DESCEND(IX-CLM) / WKS-MAX-DESCENDIENTES
054000     END-IF.
054100     COMPUTE WKS-INFLUENCIA-CRUDA ROUNDED =
054200         (.5 * WKS-PROF-SCORE + .5 * WKS-BREADTH-SCORE) * 100.
054300     COMPUTE TCLM-INFLUENCIA(IX-CLM) ROUNDED =
054400         WKS-INFLUENCIA-CRUDA.
054500     EVALUATE TRUE
054600         WHEN TCLM-PROFUNDIDAD(IX-CLM) = 0
054700             MOVE 'TIER-1 ' TO TCLM-NIVEL(IX-CLM)
054800         WHEN TCLM-PROFUNDIDAD(IX-CLM) < 3
054900             MOVE 'TIER-2 ' TO TCLM-NIVEL(IX-CLM)
055000         WHEN OTHER
055100             MOVE 'TIER-3 ' TO TCLM-NIVEL(IX-CLM)
055200     END-EVALUATE.
055300 620-CALC-UNA-INFLUENCIA-E.
055400     EXIT.
055500******************************************************************
055600*  700  -  CONSTRUCCION DEL ARBOL DE CADA RAIZ POR PILA          *
055700*  RECORRIDO INDEPENDIENTE DEL BFS DE PROFUNDIDAD Y DEL CONTEO   *
055800*  DE DESCENDIENTES; GUARDA EL ORDEN DE VISITA DE CADA ARBOL     *
055900*  PARA EL REPORTE Y PARA LA DETECCION DE INTERACCIONES (750)    *
056000******************************************************************
056100 700-CONSTRUYE-ARBOLES.
056200     IF NOT TCLM-ES-RAIZ-SI(IX-CLM)
056300         GO TO 700-CONSTRUYE-ARBOLES-E
056400     END-IF.
056500     ADD 1 TO WKS-TOTAL-ARBOLES.
056600     MOVE IX-CLM TO TARB-RAIZ-IDX(WKS-TOTAL-ARBOLES).
056700     MOVE 0 TO TARB-NUM-MIEMBROS(WKS-TOTAL-ARBOLES).
056800     PERFORM 701-LIMPIA-VISITADO-ARB
056900         THRU 701-LIMPIA-VISITADO-ARB-E
057000         VARYING IX-CLM2 FROM 1 BY 1
057100         UNTIL IX-CLM2 > WKS-TOTAL-RECLAMOS.
057200     MOVE 1 TO WKS-PILA-ARB-TOPE.
057300     MOVE IX-CLM TO WKS-PILA-ARB-ENTRADA(1).
057400 700-REPITE-ARBOL.
057500     IF WKS-PILA-ARB-TOPE = 0
057600         GO TO 700-CONSTRUYE-ARBOLES-E
057700     END-IF.
057800     MOVE WKS-PILA-ARB-ENTRADA(WKS-PILA-ARB-TOPE)
057900         TO WKS-NODO-ACTUAL.
058000     SUBTRACT 1 FROM WKS-PILA-ARB-TOPE.
058100     IF WKS-VISIT-ARB-ENTRADA(WKS-NODO-ACTUAL) = 0
058200         MOVE 1 TO WKS-VISIT-ARB-ENTRADA(WKS-NODO-ACTUAL)
058300         ADD 1 TO TARB-NUM-MIEMBROS(WKS-TOTAL-ARBOLES)
058400         MOVE WKS-NODO-ACTUAL
058500             TO TARB-MIEMBROS(WKS-TOTAL-ARBOLES,
058600                 TARB-NUM-MIEMBROS(WKS-TOTAL-ARBOLES))
058700         PERFORM 702-APILA-HIJO-ARBOL
058800             THRU 702-APILA-HIJO-ARBOL-E
058900             VARYING IX-HIJ FROM 1 BY 1
059000             UNTIL IX-HIJ > TCLM-NUM-HIJOS(WKS-NODO-ACTUAL)
059100     END-IF.
059200     GO TO 700-REPITE-ARBOL.
059300 700-CONSTRUYE-ARBOLES-E.
059400     EXIT.
059500 701-LIMPIA-VISITADO-ARB.
059600     MOVE 0 TO WKS-VISIT-ARB-ENTRADA(IX-CLM2).
059700 701-LIMPIA-VISITADO-ARB-E.
059800     EXIT.
059900 702-APILA-HIJO-ARBOL.
060000     ADD 1 TO WKS-PILA-ARB-TOPE.
060100     MOVE TCLM-HIJOS(WKS-NODO-ACTUAL, IX-HIJ)
060200         TO WKS-PILA-ARB-ENTRADA(WKS-PILA-ARB-TOPE).
060300 702-APILA-HIJO-ARBOL-E.
060400     EXIT.
060500******************************************************************
060600*  750  -  DETECCION DE INTERACCIONES ENTRE ARBOLES (BR-5)       *
060700*  SE ARMA UNA TABLA ACTIVO -> LISTA DE (ARBOL, RECLAMO), UNA    *
060800*  SOLA ENTRADA POR ARBOL (EL PRIMER RECLAMO DEL ARBOL QUE LO    *
060900*  TRAE), Y LUEGO SE EMITE UNA INTERACCION POR CADA PAR DE       *
061000*  ARBOLES QUE COMPARTEN EL MISMO ACTIVO                        *
061100******************************************************************
061200 750-DETECTA-INTERACCIONES.
061300     PERFORM 751-PROCESA-UN-ARBOL
061400         THRU 751-PROCESA-UN-ARBOL-E
061500         VARYING IX-ARB FROM 1 BY 1
061600         UNTIL IX-ARB > WKS-TOTAL-ARBOLES.
061700 750-DETECTA-INTERACCIONES-E.
061800     EXIT.
061900 751-PROCESA-UN-ARBOL.
062000     PERFORM 752-PROCESA-UN-MIEMBRO
062100         THRU 752-PROCESA-UN-MIEMBRO-E
062200         VARYING IX-MBR FROM 1 BY 1
062300         UNTIL IX-MBR > TARB-NUM-MIEMBROS(IX-ARB).
062400 751-PROCESA-UN-ARBOL-E.
062500     EXIT.
062600 752-PROCESA-UN-MIEMBRO.
062700     MOVE TARB-MIEMBROS(IX-ARB, IX-MBR) TO WKS-NODO-ACTUAL.
062800     PERFORM 753-PROCESA-UN-ACTIVO
062900         THRU 753-PROCESA-UN-ACTIVO-E
063000         VARYING IX-ACT FROM 1 BY 1
063100         UNTIL IX-ACT > 5.
063200 752-PROCESA-UN-MIEMBRO-E.
063300     EXIT.
063400 753-PROCESA-UN-ACTIVO.
063500     IF TCLM-ACTIVOS(WKS-NODO-ACTUAL, IX-ACT) = SPACES
063600         GO TO 753-PROCESA-UN-ACTIVO-E
063700     END-IF.
063800     PERFORM 754-BUSCA-O-CREA-ACTIVO
063900         THRU 754-BUSCA-O-CREA-ACTIVO-E.
064000     PERFORM 755-BUSCA-ARBOL-EN-ACTIVO
064100         THRU 755-BUSCA-ARBOL-EN-ACTIVO-E.
064200     IF NOT HUBO-ENCONTRADO
064300         ADD 1 TO TACT-NUM-ROOTS(IX-TAB)
064400         MOVE IX-ARB
064500             TO TACT-ROOT-ARB-IDX(IX-TAB, TACT-NUM-ROOTS(IX-TAB))
064600         MOVE WKS-NODO-ACTUAL
064700             TO TACT-CLAIM-IDX(IX-TAB, TACT-NUM-ROOTS(IX-TAB))
064800     END-IF.
064900 753-PROCESA-UN-ACTIVO-E.
065000     EXIT.
065100 754-BUSCA-O-CREA-ACTIVO.
065200     MOVE 0 TO WKS-ENCONTRADO.
065300     MOVE 0 TO IX-TAB.
065400     PERFORM 754A-COMPARA-UN-ACTIVO
065500         THRU 754A-COMPARA-UN-ACTIVO-E
065600         VARYING IX-TAB FROM 1 BY 1
065700         UNTIL IX-TAB > WKS-TOTAL-ACTIVOS
065800            OR HUBO-ENCONTRADO.
065900     IF HUBO-ENCONTRADO
066000         GO TO 754-BUSCA-O-CREA-ACTIVO-E
066100     END-IF.
066200     ADD 1 TO WKS-TOTAL-ACTIVOS.
066300     MOVE WKS-TOTAL-ACTIVOS TO IX-TAB.
066400     MOVE TCLM-ACTIVOS(WKS-NODO-ACTUAL, IX-ACT)
066500         TO TACT-NOMBRE(IX-TAB).
066600     MOVE 0 TO TACT-NUM-ROOTS(IX-TAB).
066700 754-BUSCA-O-CREA-ACTIVO-E.
066800     EXIT.
066900 754A-COMPARA-UN-ACTIVO.
067000     IF TACT-NOMBRE(IX-TAB) =
067100         TCLM-ACTIVOS(WKS-NODO-ACTUAL, IX-ACT)
067200         MOVE 1 TO WKS-ENCONTRADO
067300     END-IF.
067400 754A-COMPARA-UN-ACTIVO-E.
067500     EXIT.
067600 755-BUSCA-ARBOL-EN-ACTIVO.
067700     MOVE 0 TO WKS-ENCONTRADO.
067800     PERFORM 755A-COMPARA-UN-ARBOL
067900         THRU 755A-COMPARA-UN-ARBOL-E
068000         VARYING IX-RT1 FROM 1 BY 1
068100         UNTIL IX-RT1 > TACT-NUM-ROOTS(IX-TAB)
068200            OR HUBO-ENCONTRADO.
068300 755-BUSCA-ARBOL-EN-ACTIVO-E.
068400     EXIT.
068500 755A-COMPARA-UN-ARBOL.
068600     IF TACT-ROOT-ARB-IDX(IX-TAB, IX-RT1) = IX-ARB
068700         MOVE 1 TO WKS-ENCONTRADO
068800     END-IF.
068900 755A-COMPARA-UN-ARBOL-E.
069000     EXIT.
069100******************************************************************
069200*  800  -  IMPRESION DEL REPORTE DEL GRAFO DE RECLAMOS           *
069300******************************************************************
069400 800-IMPRIME-REPORTE.
069500     PERFORM 810-ENCABEZADO-REPORTE
069600         THRU 810-ENCABEZADO-REPORTE-E.
069700     PERFORM 820-IMPRIME-UN-ARBOL
069800         THRU 820-IMPRIME-UN-ARBOL-E
069900         VARYING IX-ARB FROM 1 BY 1
070000         UNTIL IX-ARB > WKS-TOTAL-ARBOLES.
070100     PERFORM 830-IMPRIME-INTERACCIONES
070200         THRU 830-IMPRIME-INTERACCIONES-E.
070300 800-IMPRIME-REPORTE-E.
070400     EXIT.
070500 810-ENCABEZADO-REPORTE.
070600     MOVE SPACES TO WKS-LINEA-IMPRESION.
070700     MOVE 'BANCO INDUSTRIAL - MESA DE MERCADO'
070800         TO WKS-ENC-TITULO-1.
070900     MOVE 'GRAFO DE RECLAMOS ECONOMICOS - INFLUENCIA'
071000         TO WKS-ENC-TITULO-2.
071100     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
071200         AFTER ADVANCING PAGE.
071300     MOVE SPACES TO WKS-LINEA-IMPRESION.
071400     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
071500         AFTER ADVANCING 1 LINES.
071600 810-ENCABEZADO-REPORTE-E.
071700     EXIT.
071800 820-IMPRIME-UN-ARBOL.
071900     MOVE SPACES TO WKS-LINEA-IMPRESION.
072000     MOVE 'ARBOL RAIZ : ' TO WKS-ARB-LITERAL.
072100     MOVE TCLM-ID(TARB-RAIZ-IDX(IX-ARB)) TO WKS-ARB-RAIZ-ID.
072200     MOVE ' - ' TO WKS-ARB-LIT-TEXTO.
072300     MOVE TCLM-TEXTO(TARB-RAIZ-IDX(IX-ARB))
072400         TO WKS-ARB-RAIZ-TEXTO.
072500     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
072600         AFTER ADVANCING 2 LINES.
072700     PERFORM 821-IMPRIME-UN-MIEMBRO
072800         THRU 821-IMPRIME-UN-MIEMBRO-E
072900         VARYING IX-MBR FROM 1 BY 1
073000         UNTIL IX-MBR > TARB-NUM-MIEMBROS(IX-ARB).
073100 820-IMPRIME-UN-ARBOL-E.
073200     EXIT.
073300 821-IMPRIME-UN-MIEMBRO.
073400     MOVE TARB-MIEMBROS(IX-ARB, IX-MBR) TO WKS-NODO-ACTUAL.
073500     MOVE SPACES TO WKS-LINEA-IMPRESION.
073600     MOVE TCLM-ID(WKS-NODO-ACTUAL)         TO WKS-DET-ID.
073700     MOVE TCLM-NIVEL(WKS-NODO-ACTUAL)      TO WKS-DET-NIVEL.
073800     MOVE 'PROF: '                         TO WKS-DET-LIT-PROF.
073900     MOVE TCLM-PROFUNDIDAD(WKS-NODO-ACTUAL)
074000         TO WKS-DET-PROFUND.
074100     MOVE 'DESC: '                         TO WKS-DET-LIT-DESC.
074200     MOVE TCLM-NUM-DESCEND(WKS-NODO-ACTUAL)
074300         TO WKS-DET-DESCEND.
074400     MOVE 'INFLU: '                        TO WKS-DET-LIT-INFL.
074500     MOVE TCLM-INFLUENCIA(WKS-NODO-ACTUAL)
074600         TO WKS-DET-INFLUENCIA.
074700     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
074800         AFTER ADVANCING 1 LINES.
074900 821-IMPRIME-UN-MIEMBRO-E.
075000     EXIT.
075100 830-IMPRIME-INTERACCIONES.
075200     MOVE SPACES TO WKS-LINEA-IMPRESION.
075300     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
075400         AFTER ADVANCING 2 LINES.
075500     MOVE SPACES TO WKS-LINEA-IMPRESION.
075600     MOVE SPACES TO WKS-DETI-LITERAL.
075700     MOVE 'INTERACCIONES ENTRE ARBOLES DE DISTINTA RAIZ'
075800         TO WKS-DETI-TEXTO.
075900     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
076000         AFTER ADVANCING 1 LINES.
076100     PERFORM 831-PROCESA-ACTIVO-INTER
076200         THRU 831-PROCESA-ACTIVO-INTER-E
076300         VARYING IX-TAB FROM 1 BY 1
076400         UNTIL IX-TAB > WKS-TOTAL-ACTIVOS.
076500     IF WKS-TOTAL-INTERACC = 0
076600         MOVE SPACES TO WKS-LINEA-IMPRESION
076700         MOVE SPACES TO WKS-DETI-LITERAL
076800         MOVE 'NO SE ENCONTRARON INTERACCIONES.'
076900             TO WKS-DETI-TEXTO
077000         WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
077100             AFTER ADVANCING 1 LINES
077200     END-IF.
077300 830-IMPRIME-INTERACCIONES-E.
077400     EXIT.
077500 831-PROCESA-ACTIVO-INTER.
077600     IF TACT-NUM-ROOTS(IX-TAB) < 2
077700         GO TO 831-PROCESA-ACTIVO-INTER-E
077800     END-IF.
077900     PERFORM 832-EMITE-PARES-DE-ARBOL
078000         THRU 832-EMITE-PARES-DE-ARBOL-E
078100         VARYING IX-RT1 FROM 1 BY 1
078200         UNTIL IX-RT1 > TACT-NUM-ROOTS(IX-TAB) - 1.
078300 831-PROCESA-ACTIVO-INTER-E.
078400     EXIT.
078500 832-EMITE-PARES-DE-ARBOL.
078600     PERFORM 833-EMITE-UNA-INTERACCION
078700         THRU 833-EMITE-UNA-INTERACCION-E
078800         VARYING IX-RT2 FROM IX-RT1 + 1 BY 1
078900         UNTIL IX-RT2 > TACT-NUM-ROOTS(IX-TAB).
079000 832-EMITE-PARES-DE-ARBOL-E.
079100     EXIT.
079200 833-EMITE-UNA-INTERACCION.
079300     MOVE TACT-CLAIM-IDX(IX-TAB, IX-RT1) TO IX-CLM.
079400     MOVE TACT-CLAIM-IDX(IX-TAB, IX-RT2) TO IX-CLM2.
079500     MOVE SPACES TO WKS-LINEA-IMPRESION.
079600     MOVE '  INTERACCION: ' TO WKS-DETI-LITERAL.
079700     STRING '"' DELIMITED BY SIZE
079800            TCLM-TEXTO(IX-CLM) DELIMITED BY '  '
079900            '" and "' DELIMITED BY SIZE
080000            TCLM-TEXTO(IX-CLM2) DELIMITED BY '  '
080100            '" both affect ' DELIMITED BY SIZE
080200            TACT-NOMBRE(IX-TAB) DELIMITED BY SIZE
080300            ' through different channels.' DELIMITED BY SIZE
080400        INTO WKS-DETI-TEXTO.
080500     WRITE LIN-REPORTE FROM WKS-LINEA-IMPRESION
080600         AFTER ADVANCING 1 LINES.
080700     ADD 1 TO WKS-TOTAL-INTERACC.
080800 833-EMITE-UNA-INTERACCION-E.
080900     EXIT.
081000******************************************************************
081100*  900  -  CIERRE DE ARCHIVOS                                   *
081200******************************************************************
081300 900-CIERRA-ARCHIVOS.
081400     CLOSE CLAIM-FILE
081500           EDGE-FILE
081600           REPORT-FILE.
081700 900-CIERRA-ARCHIVOS-E.
081800     EXIT.
