000100******************************************************************
000200*  CLMENL01 - ENLACES CAUSALES ENTRE RECLAMOS (EDGE-FILE)       *
000300*  UN REGISTRO POR ARISTA PADRE/HIJO DEL ARBOL DE RECLAMOS      *
000400*  USADO POR   : NARR1B02                                       *
000500*  19/11/2025 EEDR TCK-40119 CREACION INICIAL DEL COPY          *
000600******************************************************************
000700 01  CLME-REGISTRO-ENLACE.
000800     05  CLME-ID-PADRE              PIC X(20).
000900     05  CLME-ID-HIJO               PIC X(20).
001000     05  CLME-DIRECCION             PIC X(01).
001100         88  CLME-ESTABLECIDA              VALUE 'E'.
001200         88  CLME-DISPUTADA                VALUE 'D'.
001300     05  FILLER                     PIC X(01).
