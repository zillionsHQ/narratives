000100******************************************************************
000200*  CLMMAE01 - MAESTRO DE RECLAMOS ECONOMICOS (CLAIM-FILE)       *
000300*  UN REGISTRO POR RECLAMO/PROPOSICION DE UNA ORACION           *
000400*  USADO POR   : NARR1B02                                       *
000500*  19/11/2025 EEDR TCK-40119 CREACION INICIAL DEL COPY          *
000600******************************************************************
000700 01  CLMM-REGISTRO-RECLAMO.
000800     05  CLMM-ID                    PIC X(20).
000900     05  CLMM-TEXTO                 PIC X(80).
001000     05  CLMM-ACTIVOS               OCCURS 5 TIMES
001100                                     PIC X(08).
001200     05  FILLER                     PIC X(01).
