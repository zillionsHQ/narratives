000100******************************************************************
000200*  NARCTL01 - REGISTRO DE CONTROL, REGIMEN ECONOMICO VIGENTE     *
000300*  ARCHIVO     : CONTROL-FILE (LINE SEQUENTIAL, UN REGISTRO)     *
000400*  USADO POR   : NARR1B01                                       *
000500*  18/11/2025 EEDR TCK-40118 CREACION INICIAL DEL COPY          *
000600******************************************************************
000700 01  NRCT-REGISTRO-CONTROL.
000800     05  NRCT-CODIGO-REGIMEN        PIC X(10).
000900         88  NRCT-REG-EXPANSION            VALUE 'EXPANSION '.
001000         88  NRCT-REG-RECESION             VALUE 'RECESSION '.
001100         88  NRCT-REG-INFLACION            VALUE 'INFLATION '.
001200         88  NRCT-REG-DEFLACION            VALUE 'DEFLATION '.
001300         88  NRCT-REG-VOLATILIDAD          VALUE 'VOLATILITY'.
001400         88  NRCT-REG-ESTABILIDAD          VALUE 'STABILITY '.
001500     05  FILLER                     PIC X(02).
